000100******************************************************************
000200*    DISCREQ  --  DISCOUNT APPLICATION TRANSACTION RECORD         *
000300*    ONE ROW PER INBOUND REQUEST TO APPLY A DISCOUNT AGAINST AN   *
000400*    EXISTING SESSION BILLING.  READ BY DISCAPL.  DISCREQ-ID IS   *
000500*    CARRIED THROUGH SO THE REJECT FILE CAN ECHO THE TRANSACTION  *
000600*    THAT FAILED EDIT.                                            *
000700*         WRITTEN......DPK 02/06/97  BILLING-SERVICE WORK ORDER  *
000800*                      #5002                                      *
000900*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
001000*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
001100******************************************************************
001200 01  DISCREQ-REC.
001300     05  DISCREQ-ID                  PIC X(36).
001400     05  DISCREQ-BILLING-ID          PIC X(36).
001500     05  DISCREQ-APPLIED-BY-USER-ID  PIC X(36).
001600     05  DISCREQ-AMOUNT              PIC S9(8)V99.
001700     05  DISCREQ-REASON              PIC X(500).
001800     05  FILLER                      PIC X(10).
