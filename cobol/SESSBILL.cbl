000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SESSBILL.
000300 AUTHOR. D. P. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/06/97.
000600 DATE-COMPILED. 02/06/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE NIGHTLY BILLING-SERVICE
001300*          BATCH SUITE.  IT READS EVERY APPOINTMENT SESSION
001400*          MARKED COMPLETED SINCE THE LAST RUN, PRICES THE
001500*          CONSULTATIONS DELIVERED DURING THE SESSION AGAINST THE
001600*          CONSULTATION PRICE-LIST CATALOG, AND CREATES ONE
001700*          SESSION BILLING RECORD PER SESSION.
001800*
001900*          A SESSION ALREADY CARRYING A BILLING, OR NOT YET
002000*          COMPLETED, IS WRITTEN TO THE SESSION REJECT FILE AND
002100*          IS NOT AN ABEND CONDITION -- ONLY BROKEN FILES ABEND
002200*          THIS JOB.
002300*
002400******************************************************************
002500*    CHANGE LOG
002600*    ----------
002700*    02/06/97  DPK  ORIGINAL PROGRAM.  WORK ORDER #5002.
002800*    11/02/97  DPK  EMERGENCY SESSIONS NO LONGER SKIP THE 1:1
002900*                   BILLING GUARD -- REQUEST #4471 FOLLOW-UP.
003000*    06/14/98  CVB  RAISED WS-MAX-CONSULTATIONS CATALOG TABLE
003100*                   FROM 1000 TO 2000 ENTRIES, CATALOG GREW PAST
003200*                   THE ORIGINAL BOUND.
003300*    09/30/99  RHM  Y2K REVIEW -- WS-RUN-DATE IS OPERATOR-
003400*                   INFORMATIONAL ONLY, NO 2-DIGIT YEAR STORED ON
003500*                   ANY OUTPUT RECORD.  NO CHANGE REQUIRED.
003600*    03/11/01  CVB  BILLING-TABLE BOUND RAISED TO 9000 ROWS PER
003700*                   CAPACITY PLANNING REQUEST #6115.
003800******************************************************************
003900*
004000          INPUT FILE       -  CONSULTATION-FILE  (CATALOG)
004100          INPUT FILE       -  SESSION-FILE        (COMPLETED SESSIONS)
004200          INPUT FILE       -  OLD-BILLING-FILE    (PRIOR BILLING MASTER)
004300          OUTPUT FILE      -  NEW-BILLING-FILE    (UPDATED BILLING MASTER)
004400          OUTPUT FILE      -  SESSION-REJECT-FILE (REJECTED SESSIONS)
004500          DUMP FILE        -  SYSOUT
004600*
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT CONSULTATION-FILE
006100     ASSIGN TO UT-S-CONSLTN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS CFCODE.
006400
006500     SELECT SESSION-FILE
006600     ASSIGN TO UT-S-APPTSES
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT OLD-BILLING-FILE
007100     ASSIGN TO UT-S-OLDBILL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS BFCODE.
007400
007500     SELECT NEW-BILLING-FILE
007600     ASSIGN TO UT-S-NEWBILL
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT SESSION-REJECT-FILE
008100     ASSIGN TO UT-S-SESSREJ
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS RFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                      PIC X(100).
009400
009500**** CONSULTATION PRICE-LIST CATALOG -- LOADED ENTIRELY INTO
009600**** CONSULTATION-TABLE AT JOB START, SEQUENTIAL READ ONLY.
009700 FD  CONSULTATION-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 285 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS CONS-REC.
010300 COPY CONSLTN.
010400
010500**** COMPLETED APPOINTMENT SESSIONS FEED -- ONE ROW PER SESSION
010600**** THAT MAY NOW HAVE A BILLING CREATED FOR IT.
010700 FD  SESSION-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 900 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SESS-REC.
011300 COPY APPTSES.
011400
011500**** PRIOR BILLING MASTER -- READ ENTIRELY INTO BILLING-TABLE SO
011600**** THE 1:1 SESSION/BILLING GUARD CAN BE APPLIED, THEN REWRITTEN
011700**** COMPLETE AS NEW-BILLING-FILE.  NO ISAM ACCESS ON THIS FILE.
011800 FD  OLD-BILLING-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 129 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS OLD-BILL-REC.
012400 01  OLD-BILL-REC                    PIC X(129).
012500
012600 FD  NEW-BILLING-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 129 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS BILL-REC.
013200 COPY BILLREC.
013300
013400**** SESSIONS THAT FAIL THE COMPLETED-STATUS OR 1:1-BILLING EDIT.
013500 FD  SESSION-REJECT-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 940 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS SESS-REJ-REC.
014100 01  SESS-REJ-REC.
014200     05  REJ-REASON                  PIC X(40).
014300     05  REJ-SESS-DATA               PIC X(900).
014400
014500 WORKING-STORAGE SECTION.
014600
014700 01  FILE-STATUS-CODES.
014800     05  IFCODE                      PIC X(2).
014900         88  CODE-READ               VALUE SPACES.
015000         88  NO-MORE-SESSIONS        VALUE "10".
015100     05  CFCODE                      PIC X(2).
015200         88  CODE-READ-CONS          VALUE SPACES.
015300         88  NO-MORE-CONSLTNS        VALUE "10".
015400     05  BFCODE                      PIC X(2).
015500         88  CODE-READ-BILL          VALUE SPACES.
015600         88  NO-MORE-OLD-BILLS       VALUE "10".
015700     05  OFCODE                      PIC X(2).
015800         88  CODE-WRITE              VALUE SPACES.
015900     05  RFCODE                      PIC X(2).
016000         88  CODE-WRITE-REJ          VALUE SPACES.
016100
016200 01  MORE-SESSIONS-SW                PIC X(1) VALUE SPACE.
016300     88  NO-MORE-SESS-RECS          VALUE "N".
016400     88  MORE-SESS-RECS             VALUE " ".
016500
016600 77  WS-MAX-CONSULTATIONS        PIC 9(4) COMP VALUE 2000.
016700 77  WS-MAX-BILLINGS             PIC 9(4) COMP VALUE 9000.
016800
016900 01  CONSULTATION-TABLE.
017000     05  CONS-TBL-COUNT              PIC 9(4) COMP VALUE ZERO.
017100     05  CONS-TABLE-ROW OCCURS 2000 TIMES
017200                        INDEXED BY CONS-IDX.
017300         10  CT-CONS-ID              PIC X(36).
017400         10  CT-CONS-PRICE-AMOUNT    PIC S9(8)V99.
017500         10  CT-CONS-PRICE-X REDEFINES CT-CONS-PRICE-AMOUNT
017600                             PIC X(10).
017700             88  CT-PRICE-IS-NULL    VALUE SPACES.
017800         10  CT-CONS-ACTIVE-FLAG     PIC X(1).
017900             88  CT-IS-ACTIVE        VALUE "Y".
018000
018100 01  BILLING-TABLE.
018200     05  BILL-TBL-COUNT              PIC 9(4) COMP VALUE ZERO.
018300     05  BILL-TABLE-ROW OCCURS 9000 TIMES
018400                        INDEXED BY BILL-IDX.
018500         10  BT-ENTRY                PIC X(129).
018600         10  BT-ENTRY-R REDEFINES BT-ENTRY.
018700             15  FILLER              PIC X(36).
018800             15  BT-BILL-SESSION-ID  PIC X(36).
018900             15  FILLER              PIC X(57).
019000
019100 01  WS-RUN-DATE                     PIC 9(6).
019200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019300     05  WS-RUN-YY                   PIC 9(2).
019400     05  WS-RUN-MM                   PIC 9(2).
019500     05  WS-RUN-DD                   PIC 9(2).
019600
019700 01  COUNTERS-AND-ACCUMULATORS.
019800     05  SESSIONS-READ               PIC S9(7) COMP.
019900     05  BILLINGS-CREATED            PIC S9(7) COMP.
020000     05  SESSIONS-REJECTED           PIC S9(7) COMP.
020100     05  WS-SESSION-SUBTOTAL         PIC S9(8)V99 COMP-3.
020200     05  WS-CONTROL-SUBTOTAL         PIC S9(9)V99 COMP-3.
020300     05  WS-BILL-SUB                 PIC 9(4) COMP.
020400
020500 01  WS-MISC-FIELDS.
020600     05  WS-FOUND-SW                 PIC X(1).
020700         88  WS-FOUND                VALUE "Y".
020800         88  WS-NOT-FOUND             VALUE "N".
020900     05  WS-DUP-BILL-SW              PIC X(1).
021000         88  WS-DUP-BILL-FOUND        VALUE "Y".
021100         88  WS-NO-DUP-BILL           VALUE "N".
021200
021300 COPY ABENDREC.
021400
021500 01  WS-ABEND-DIVISORS.
021600     05  ZERO-VAL                    PIC 9(1) VALUE ZERO.
021700     05  ONE-VAL                     PIC 9(1) VALUE 1.
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200             UNTIL NO-MORE-SESS-RECS.
022300     PERFORM 900-CLEANUP THRU 900-EXIT.
022400     MOVE ZERO TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB SESSBILL ********".
023000     ACCEPT WS-RUN-DATE FROM DATE.
023100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023200     OPEN INPUT  CONSULTATION-FILE
023300                 SESSION-FILE
023400                 OLD-BILLING-FILE.
023500     OPEN OUTPUT NEW-BILLING-FILE
023600                 SESSION-REJECT-FILE
023700                 SYSOUT.
023800
023900     PERFORM 020-LOAD-CONSULTATIONS THRU 020-EXIT
024000             UNTIL NO-MORE-CONSLTNS.
024100     PERFORM 040-LOAD-OLD-BILLINGS THRU 040-EXIT
024200             UNTIL NO-MORE-OLD-BILLS.
024300
024400     READ SESSION-FILE INTO SESS-REC
024500         AT END
024600         MOVE "N" TO MORE-SESSIONS-SW
024700         GO TO 000-EXIT
024800     END-READ.
024900     MOVE " " TO MORE-SESSIONS-SW.
025000 000-EXIT.
025100     EXIT.
025200
025300 020-LOAD-CONSULTATIONS.
025400     MOVE "020-LOAD-CONSULTATIONS" TO PARA-NAME.
025500     READ CONSULTATION-FILE INTO CONS-REC
025600         AT END
025700         MOVE "10" TO CFCODE
025800         GO TO 020-EXIT
025900     END-READ.
026000     IF CONS-TBL-COUNT = WS-MAX-CONSULTATIONS
026100         MOVE "** CONSULTATION TABLE CAPACITY EXCEEDED"
026200                                     TO ABEND-REASON
026300         MOVE WS-MAX-CONSULTATIONS TO EXPECTED-VAL IN ABEND-REC
026400         GO TO 1000-ABEND-RTN.
026500     ADD 1 TO CONS-TBL-COUNT.
026600     SET CONS-IDX TO CONS-TBL-COUNT.
026700     MOVE CONS-ID            TO CT-CONS-ID (CONS-IDX).
026800     MOVE CONS-ACTIVE-FLAG   TO CT-CONS-ACTIVE-FLAG (CONS-IDX).
026900     IF CONS-PRICE-IS-NULL
027000         MOVE ZERO TO CT-CONS-PRICE-AMOUNT (CONS-IDX)
027100     ELSE
027200         MOVE CONS-PRICE-AMOUNT TO CT-CONS-PRICE-AMOUNT (CONS-IDX)
027300     END-IF.
027400 020-EXIT.
027500     EXIT.
027600
027700 040-LOAD-OLD-BILLINGS.
027800     MOVE "040-LOAD-OLD-BILLINGS" TO PARA-NAME.
027900     READ OLD-BILLING-FILE INTO OLD-BILL-REC
028000         AT END
028100         MOVE "10" TO BFCODE
028200         GO TO 040-EXIT
028300     END-READ.
028400     IF BILL-TBL-COUNT = WS-MAX-BILLINGS
028500         MOVE "** BILLING TABLE CAPACITY EXCEEDED" TO ABEND-REASON
028600         MOVE WS-MAX-BILLINGS TO EXPECTED-VAL IN ABEND-REC
028700         GO TO 1000-ABEND-RTN.
028800     ADD 1 TO BILL-TBL-COUNT.
028900     SET BILL-IDX TO BILL-TBL-COUNT.
029000     MOVE OLD-BILL-REC TO BT-ENTRY (BILL-IDX).
029100 040-EXIT.
029200     EXIT.
029300
029400 100-MAINLINE.
029500     MOVE "100-MAINLINE" TO PARA-NAME.
029600     ADD 1 TO SESSIONS-READ.
029700     MOVE "N" TO WS-DUP-BILL-SW.
029800     PERFORM 140-CHECK-DUPLICATE-BILLING THRU 140-EXIT.
029900
030000     IF NOT SESS-COMPLETED
030100         MOVE "SESSION NOT YET COMPLETED" TO REJ-REASON
030200         PERFORM 160-REJECT-SESSION THRU 160-EXIT
030300     ELSE
030400       IF WS-DUP-BILL-FOUND
030500           MOVE "BILLING ALREADY EXISTS FOR THIS SESSION"
030600                                       TO REJ-REASON
030700           PERFORM 160-REJECT-SESSION THRU 160-EXIT
030800       ELSE
030900           PERFORM 200-CALCULATE-SESSION-SUBTOTAL THRU 200-EXIT
031000           PERFORM 400-CREATE-BILLING THRU 400-EXIT
031100       END-IF
031200     END-IF.
031300
031400     READ SESSION-FILE INTO SESS-REC
031500         AT END
031600         MOVE "N" TO MORE-SESSIONS-SW
031700         GO TO 100-EXIT
031800     END-READ.
031900 100-EXIT.
032000     EXIT.
032100
032200 140-CHECK-DUPLICATE-BILLING.
032300     MOVE "140-CHECK-DUPLICATE-BILLING" TO PARA-NAME.
032400     MOVE "N" TO WS-DUP-BILL-SW.
032500     IF BILL-TBL-COUNT = ZERO
032600         GO TO 140-EXIT.
032700     SET BILL-IDX TO 1.
032800     SEARCH BILL-TABLE-ROW
032900         AT END
033000             CONTINUE
033100         WHEN BT-BILL-SESSION-ID (BILL-IDX) = SESS-ID
033200             MOVE "Y" TO WS-DUP-BILL-SW.
033300 140-EXIT.
033400     EXIT.
033500
033600 160-REJECT-SESSION.
033700     MOVE "160-REJECT-SESSION" TO PARA-NAME.
033800     ADD 1 TO SESSIONS-REJECTED.
033900     MOVE SESS-REC TO REJ-SESS-DATA.
034000     WRITE SESS-REJ-REC.
034100 160-EXIT.
034200     EXIT.
034300
034400 200-CALCULATE-SESSION-SUBTOTAL.
034500     MOVE "200-CALCULATE-SESSION-SUBTOTAL" TO PARA-NAME.
034600     MOVE ZERO TO WS-SESSION-SUBTOTAL.
034700     IF SESS-CONS-COUNT = ZERO
034800         GO TO 200-EXIT.
034900     PERFORM 220-PRICE-ONE-CONSULTATION THRU 220-EXIT
035000             VARYING SESS-CONS-IDX FROM 1 BY 1
035100             UNTIL SESS-CONS-IDX > SESS-CONS-COUNT.
035200 200-EXIT.
035300     EXIT.
035400
035500 220-PRICE-ONE-CONSULTATION.
035600     MOVE "220-PRICE-ONE-CONSULTATION" TO PARA-NAME.
035700     MOVE "N" TO WS-FOUND-SW.
035800     IF CONS-TBL-COUNT = ZERO
035900         GO TO 220-EXIT.
036000     SET CONS-IDX TO 1.
036100     SEARCH CONS-TABLE-ROW
036200         AT END
036300             CONTINUE
036400         WHEN CT-CONS-ID (CONS-IDX) = SESS-CONS-ID (SESS-CONS-IDX)
036500             MOVE "Y" TO WS-FOUND-SW.
036600
036700*    A CONSULTATION ID NOT FOUND ON THE CATALOG, OR FOUND BUT NO
036800*    LONGER ACTIVE, CONTRIBUTES ZERO TO THE SUBTOTAL -- NOT AN
036900*    EDIT FAILURE.  CT-PRICE-IS-NULL IS A BELT-AND-SUSPENDERS
037000*    RE-CHECK OF THE SAME RULE AT CALCULATION TIME.
037100     IF WS-FOUND AND CT-IS-ACTIVE (CONS-IDX)
037200             AND NOT CT-PRICE-IS-NULL (CONS-IDX)
037300         ADD CT-CONS-PRICE-AMOUNT (CONS-IDX) TO WS-SESSION-SUBTOTAL
037400     END-IF.
037500 220-EXIT.
037600     EXIT.
037700
037800 400-CREATE-BILLING.
037900     MOVE "400-CREATE-BILLING" TO PARA-NAME.
038000     IF BILL-TBL-COUNT = WS-MAX-BILLINGS
038100         MOVE "** BILLING TABLE CAPACITY EXCEEDED" TO ABEND-REASON
038200         MOVE WS-MAX-BILLINGS TO EXPECTED-VAL IN ABEND-REC
038300         GO TO 1000-ABEND-RTN.
038400     ADD 1 TO BILL-TBL-COUNT.
038500     SET BILL-IDX TO BILL-TBL-COUNT.
038600     INITIALIZE BILL-REC.
038700     MOVE SESS-BILL-ID          TO BILL-ID.
038800     MOVE SESS-ID               TO BILL-SESSION-ID.
038900     MOVE WS-SESSION-SUBTOTAL   TO BILL-SUBTOTAL-AMOUNT.
039000     MOVE ZERO                  TO BILL-DISCOUNT-COUNT.
039100     MOVE ZERO                  TO BILL-TOTAL-DISCOUNT-AMOUNT.
039200     MOVE WS-SESSION-SUBTOTAL   TO BILL-FINAL-AMOUNT.
039300     SET BILL-STATUS-PENDING    TO TRUE.
039400     MOVE BILL-REC TO BT-ENTRY (BILL-IDX).
039500     ADD 1 TO BILLINGS-CREATED.
039600     ADD WS-SESSION-SUBTOTAL TO WS-CONTROL-SUBTOTAL.
039700 400-EXIT.
039800     EXIT.
039900
040000 700-CLOSE-FILES.
040100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
040200     CLOSE CONSULTATION-FILE, SESSION-FILE, OLD-BILLING-FILE,
040300           NEW-BILLING-FILE, SESSION-REJECT-FILE, SYSOUT.
040400 700-EXIT.
040500     EXIT.
040600
040700 900-CLEANUP.
040800     MOVE "900-CLEANUP" TO PARA-NAME.
040900     PERFORM 920-WRITE-NEW-BILLINGS THRU 920-EXIT
041000             VARYING WS-BILL-SUB FROM 1 BY 1
041100             UNTIL WS-BILL-SUB > BILL-TBL-COUNT.
041200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041300     DISPLAY "** SESSIONS READ        **" SESSIONS-READ.
041400     DISPLAY "** BILLINGS CREATED      **" BILLINGS-CREATED.
041500     DISPLAY "** SESSIONS REJECTED     **" SESSIONS-REJECTED.
041600     DISPLAY "** SUBTOTAL CONTROL TOTAL **" WS-CONTROL-SUBTOTAL.
041700     DISPLAY "******** NORMAL END OF JOB SESSBILL ********".
041800 900-EXIT.
041900     EXIT.
042000
042100 920-WRITE-NEW-BILLINGS.
042200     MOVE "920-WRITE-NEW-BILLINGS" TO PARA-NAME.
042300     MOVE BT-ENTRY (WS-BILL-SUB) TO BILL-REC.
042400     WRITE BILL-REC.
042500 920-EXIT.
042600     EXIT.
042700
042800 1000-ABEND-RTN.
042900     MOVE PARA-NAME TO ABEND-TAG.
043000     WRITE SYSOUT-REC FROM ABEND-REC.
043100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
043200     DISPLAY "*** ABNORMAL END OF JOB-SESSBILL ***" UPON CONSOLE.
043300     DIVIDE ZERO-VAL INTO ONE-VAL.
