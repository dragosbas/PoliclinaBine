000100******************************************************************
000200*    APPTSES  --  APPOINTMENT SESSION RECORD                      *
000300*    ONE ROW PER PATIENT/DOCTOR DERMATOLOGY SESSION.  DRIVES THE  *
000400*    SESSBILL SUBTOTAL-AND-BILLING-CREATION RUN.  CONS-ID-TBL     *
000500*    CARRIES THE CONSULTATIONS DELIVERED DURING THE SESSION IN    *
000600*    ENTRY ORDER -- UNUSED ENTRIES ARE SPACE-FILLED.  SESS-BILL-ID*
000700*    IS SUPPLIED BY THE FRONT-END WHEN THE SESSION IS MARKED      *
000800*    COMPLETE AND IS CARRIED HERE SO SESSBILL NEVER GENERATES A   *
000900*    KEY ITSELF -- THIS SHOP'S KEYS ARE ALWAYS SUPPLIED, NEVER    *
001000*    MANUFACTURED IN A BATCH STEP.                                *
001100*         WRITTEN......CVB 04/11/94                               *
001200*         CHANGED......DPK 11/02/96  ADDED SESS-EMERGENCY-FLAG    *
001300*                      PER UTILIZATION REVIEW REQUEST #4471       *
001400*         CHANGED......DPK 02/06/97  ADDED SESS-BILL-ID FOR THE   *
001500*                      BILLING-SERVICE CREATE-BILLING STEP, WORK  *
001600*                      ORDER #5002                                *
001700*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
001800*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
001900******************************************************************
002000 01  SESS-REC.
002100     05  SESS-ID                     PIC X(36).
002200     05  SESS-BILL-ID                PIC X(36).
002300     05  SESS-PATIENT-ID             PIC X(36).
002400     05  SESS-DOCTOR-ID              PIC X(36).
002500     05  SESS-STATUS                 PIC X(12).
002600         88  SESS-SCHEDULED          VALUE "SCHEDULED".
002700         88  SESS-IN-PROGRESS        VALUE "IN_PROGRESS".
002800         88  SESS-COMPLETED          VALUE "COMPLETED".
002900         88  SESS-CANCELLED          VALUE "CANCELLED".
003000         88  SESS-NO-SHOW            VALUE "NO_SHOW".
003100     05  SESS-EMERGENCY-FLAG         PIC X(1).
003200         88  SESS-IS-EMERGENCY       VALUE "Y".
003300         88  SESS-NOT-EMERGENCY      VALUE "N".
003400     05  SESS-CONS-COUNT             PIC 9(3).
003500     05  SESS-CONS-ID-TBL OCCURS 20 TIMES
003600                        INDEXED BY SESS-CONS-IDX.
003700         10  SESS-CONS-ID            PIC X(36).
003800     05  SESS-SUBTOTAL-AMOUNT        PIC S9(8)V99.
003900     05  FILLER                      PIC X(10).
