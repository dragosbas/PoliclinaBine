000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DISCAPL.
000300 AUTHOR. D. P. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/06/97.
000600 DATE-COMPILED. 02/06/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 2 OF THE NIGHTLY BILLING-SERVICE
001300*          BATCH SUITE.  IT APPLIES MANUAL DISCOUNT REQUESTS
001400*          AGAINST EXISTING SESSION BILLINGS, ENFORCING THAT THE
001500*          CUMULATIVE DISCOUNT ON A BILLING NEVER EXCEEDS ITS
001600*          SUBTOTAL AMOUNT, AND ROLLS THE NEW TOTAL-DISCOUNT-
001700*          AMOUNT AND FINAL-AMOUNT BACK ONTO THE BILLING MASTER.
001800*
001900*          A DISCOUNT REQUEST THAT FAILS EDIT IS WRITTEN TO THE
002000*          DISCOUNT REJECT FILE AND IS NOT AN ABEND CONDITION --
002100*          ONLY BROKEN FILES ABEND THIS JOB.
002200*
002300******************************************************************
002400*    CHANGE LOG
002500*    ----------
002600*    02/06/97  DPK  ORIGINAL PROGRAM.  WORK ORDER #5002.
002700*    09/18/97  DPK  BLANK DISCOUNT REASON NOW REJECTED INSTEAD OF
002800*                   DEFAULTING TO "NO REASON GIVEN" -- BILLING
002900*                   OFFICE REQUEST #4890.
003000*    09/30/99  RHM  Y2K REVIEW, NO DATE FIELDS ON THIS PROGRAM'S
003100*                   RECORDS.  NO CHANGE REQUIRED.
003200*    03/11/01  CVB  BILLING-TABLE BOUND RAISED TO 9000 ROWS PER
003300*                   CAPACITY PLANNING REQUEST #6115.
003400******************************************************************
003500*
003600          INPUT FILE       -  OLD-BILLING-FILE    (PRIOR BILLING MASTER)
003700          INPUT FILE       -  DISCREQ-FILE        (DISCOUNT REQUESTS)
003800          OUTPUT FILE      -  NEW-BILLING-FILE    (UPDATED BILLING MASTER)
003900          OUTPUT FILE      -  DISCOUNT-FILE       (DISCOUNT DETAIL LINES)
004000          OUTPUT FILE      -  DISCOUNT-REJECT-FILE (REJECTED REQUESTS)
004100          DUMP FILE        -  SYSOUT
004200*
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT OLD-BILLING-FILE
005700     ASSIGN TO UT-S-OLDBILL
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS BFCODE.
006000
006100     SELECT DISCREQ-FILE
006200     ASSIGN TO UT-S-DISCREQ
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT NEW-BILLING-FILE
006700     ASSIGN TO UT-S-NEWBILL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT DISCOUNT-FILE
007200     ASSIGN TO UT-S-BILLDSC
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS DFCODE.
007500
007600     SELECT DISCOUNT-REJECT-FILE
007700     ASSIGN TO UT-S-DISCREJ
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 100 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                      PIC X(100).
009000
009100**** PRIOR BILLING MASTER -- READ ENTIRELY INTO BILLING-TABLE,
009200**** UPDATED IN PLACE AS DISCOUNTS ARE APPLIED, THEN REWRITTEN
009300**** COMPLETE AS NEW-BILLING-FILE.  NO ISAM ACCESS ON THIS FILE.
009400 FD  OLD-BILLING-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 129 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS BILL-REC.
010000 COPY BILLREC.
010100
010200**** INBOUND DISCOUNT APPLICATION REQUESTS.
010300 FD  DISCREQ-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 628 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS DISCREQ-REC.
010900 COPY DISCREQ.
011000
011100 FD  NEW-BILLING-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 129 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS NEW-BILL-REC.
011700 01  NEW-BILL-REC                    PIC X(129).
011800
011900**** ACCEPTED DISCOUNT DETAIL LINES, APPEND-ONLY.
012000 FD  DISCOUNT-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 628 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS DISC-REC.
012600 COPY BILLDSC.
012700
012800**** DISCOUNT REQUESTS THAT FAIL EDIT.
012900 FD  DISCOUNT-REJECT-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 668 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS DISC-REJ-REC.
013500 01  DISC-REJ-REC.
013600     05  REJ-REASON                  PIC X(40).
013700     05  REJ-DISCREQ-DATA            PIC X(628).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 01  FILE-STATUS-CODES.
014200     05  IFCODE                      PIC X(2).
014300         88  CODE-READ               VALUE SPACES.
014400         88  NO-MORE-DISCREQS        VALUE "10".
014500     05  BFCODE                      PIC X(2).
014600         88  CODE-READ-BILL          VALUE SPACES.
014700         88  NO-MORE-OLD-BILLS       VALUE "10".
014800     05  OFCODE                      PIC X(2).
014900         88  CODE-WRITE              VALUE SPACES.
015000     05  DFCODE                      PIC X(2).
015100         88  CODE-WRITE-DISC         VALUE SPACES.
015200     05  RFCODE                      PIC X(2).
015300         88  CODE-WRITE-REJ          VALUE SPACES.
015400
015500 01  MORE-DISCREQS-SW                PIC X(1) VALUE SPACE.
015600     88  NO-MORE-DISCREQ-RECS       VALUE "N".
015700     88  MORE-DISCREQ-RECS          VALUE " ".
015800
015900 77  WS-MAX-BILLINGS             PIC 9(4) COMP VALUE 9000.
016000
016100 01  BILLING-TABLE.
016200     05  BILL-TBL-COUNT              PIC 9(4) COMP VALUE ZERO.
016300     05  BILL-TABLE-ROW OCCURS 9000 TIMES
016400                        INDEXED BY BILL-IDX.
016500         10  BT-ENTRY                PIC X(129).
016600         10  BT-ENTRY-R REDEFINES BT-ENTRY.
016700             15  FILLER              PIC X(36).
016800             15  BT-BILL-ID          PIC X(36).
016900             15  FILLER              PIC X(57).
017000         10  BT-SUBTOTAL-R REDEFINES BT-ENTRY.
017100             15  FILLER              PIC X(72).
017200             15  BT-SUBTOTAL-X       PIC X(10).
017300             15  FILLER              PIC X(47).
017400
017500 01  WS-RUN-DATE                     PIC 9(6).
017600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
017700     05  WS-RUN-YY                   PIC 9(2).
017800     05  WS-RUN-MM                   PIC 9(2).
017900     05  WS-RUN-DD                   PIC 9(2).
018000
018100 01  COUNTERS-AND-ACCUMULATORS.
018200     05  DISCREQS-READ               PIC S9(7) COMP.
018300     05  DISCOUNTS-APPLIED           PIC S9(7) COMP.
018400     05  DISCREQS-REJECTED           PIC S9(7) COMP.
018500     05  WS-NEW-TOTAL-DISCOUNT       PIC S9(8)V99 COMP-3.
018600     05  WS-BILL-SUB                 PIC 9(4) COMP.
018700
018800 01  WS-MISC-FIELDS.
018900     05  WS-FOUND-SW                 PIC X(1).
019000         88  WS-FOUND                VALUE "Y".
019100         88  WS-NOT-FOUND            VALUE "N".
019200
019300 COPY ABENDREC.
019400
019500 01  WS-ABEND-DIVISORS.
019600     05  ZERO-VAL                    PIC 9(1) VALUE ZERO.
019700     05  ONE-VAL                     PIC 9(1) VALUE 1.
019800
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 100-MAINLINE THRU 100-EXIT
020200             UNTIL NO-MORE-DISCREQ-RECS.
020300     PERFORM 900-CLEANUP THRU 900-EXIT.
020400     MOVE ZERO TO RETURN-CODE.
020500     GOBACK.
020600
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB DISCAPL ********".
021000     ACCEPT WS-RUN-DATE FROM DATE.
021100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021200     OPEN INPUT  OLD-BILLING-FILE
021300                 DISCREQ-FILE.
021400     OPEN OUTPUT NEW-BILLING-FILE
021500                 DISCOUNT-FILE
021600                 DISCOUNT-REJECT-FILE
021700                 SYSOUT.
021800
021900     PERFORM 040-LOAD-OLD-BILLINGS THRU 040-EXIT
022000             UNTIL NO-MORE-OLD-BILLS.
022100
022200     READ DISCREQ-FILE INTO DISCREQ-REC
022300         AT END
022400         MOVE "N" TO MORE-DISCREQS-SW
022500         GO TO 000-EXIT
022600     END-READ.
022700     MOVE " " TO MORE-DISCREQS-SW.
022800 000-EXIT.
022900     EXIT.
023000
023100 040-LOAD-OLD-BILLINGS.
023200     MOVE "040-LOAD-OLD-BILLINGS" TO PARA-NAME.
023300     READ OLD-BILLING-FILE INTO BILL-REC
023400         AT END
023500         MOVE "10" TO BFCODE
023600         GO TO 040-EXIT
023700     END-READ.
023800     IF BILL-TBL-COUNT = WS-MAX-BILLINGS
023900         MOVE "** BILLING TABLE CAPACITY EXCEEDED" TO ABEND-REASON
024000         MOVE WS-MAX-BILLINGS TO EXPECTED-VAL IN ABEND-REC
024100         GO TO 1000-ABEND-RTN.
024200     ADD 1 TO BILL-TBL-COUNT.
024300     SET BILL-IDX TO BILL-TBL-COUNT.
024400     MOVE BILL-REC TO BT-ENTRY (BILL-IDX).
024500 040-EXIT.
024600     EXIT.
024700
024800 100-MAINLINE.
024900     MOVE "100-MAINLINE" TO PARA-NAME.
025000     ADD 1 TO DISCREQS-READ.
025100     PERFORM 140-FIND-BILLING THRU 140-EXIT.
025200
025300     IF WS-NOT-FOUND
025400         MOVE "BILLING NOT FOUND FOR DISCOUNT REQUEST"
025500                                     TO REJ-REASON
025600         PERFORM 180-REJECT-DISCREQ THRU 180-EXIT
025700     ELSE
025800         PERFORM 300-EDIT-DISCOUNT-REQUEST THRU 300-EXIT
025900     END-IF.
026000
026100     READ DISCREQ-FILE INTO DISCREQ-REC
026200         AT END
026300         MOVE "N" TO MORE-DISCREQS-SW
026400         GO TO 100-EXIT
026500     END-READ.
026600 100-EXIT.
026700     EXIT.
026800
026900 140-FIND-BILLING.
027000     MOVE "140-FIND-BILLING" TO PARA-NAME.
027100     MOVE "N" TO WS-FOUND-SW.
027200     IF BILL-TBL-COUNT = ZERO
027300         GO TO 140-EXIT.
027400     SET BILL-IDX TO 1.
027500     SEARCH BILL-TABLE-ROW
027600         AT END
027700             CONTINUE
027800         WHEN BT-BILL-ID (BILL-IDX) = DISCREQ-BILLING-ID
027900             MOVE "Y" TO WS-FOUND-SW.
028000 140-EXIT.
028100     EXIT.
028200
028300 300-EDIT-DISCOUNT-REQUEST.
028400     MOVE "300-EDIT-DISCOUNT-REQUEST" TO PARA-NAME.
028500     MOVE BT-ENTRY (BILL-IDX) TO BILL-REC.
028600
028700     IF BT-SUBTOTAL-X (BILL-IDX) = SPACES
028800         MOVE "BILLING MASTER ROW HAS NO SUBTOTAL AMOUNT"
028900                                    TO REJ-REASON
029000         PERFORM 180-REJECT-DISCREQ THRU 180-EXIT
029100         GO TO 300-EXIT.
029200
029300     IF DISCREQ-AMOUNT NOT NUMERIC
029400         MOVE "DISCOUNT AMOUNT IS NOT NUMERIC" TO REJ-REASON
029500         PERFORM 180-REJECT-DISCREQ THRU 180-EXIT
029600         GO TO 300-EXIT.
029700
029800     IF DISCREQ-AMOUNT NOT GREATER THAN ZERO
029900         MOVE "DISCOUNT AMOUNT MUST BE GREATER THAN ZERO"
030000                                     TO REJ-REASON
030100         PERFORM 180-REJECT-DISCREQ THRU 180-EXIT
030200         GO TO 300-EXIT.
030300
030400     IF DISCREQ-REASON = SPACES
030500         MOVE "DISCOUNT REASON MUST NOT BE BLANK" TO REJ-REASON
030600         PERFORM 180-REJECT-DISCREQ THRU 180-EXIT
030700         GO TO 300-EXIT.
030800
030900     COMPUTE WS-NEW-TOTAL-DISCOUNT =
031000             BILL-TOTAL-DISCOUNT-AMOUNT + DISCREQ-AMOUNT.
031100
031200     IF WS-NEW-TOTAL-DISCOUNT > BILL-SUBTOTAL-AMOUNT
031300         MOVE "TOTAL DISCOUNTS CANNOT EXCEED SUBTOTAL AMOUNT"
031400                                     TO REJ-REASON
031500         PERFORM 180-REJECT-DISCREQ THRU 180-EXIT
031600         GO TO 300-EXIT.
031700
031800     PERFORM 400-APPLY-DISCOUNT THRU 400-EXIT.
031900 300-EXIT.
032000     EXIT.
032100
032200 400-APPLY-DISCOUNT.
032300     MOVE "400-APPLY-DISCOUNT" TO PARA-NAME.
032400     INITIALIZE DISC-REC.
032500     MOVE DISCREQ-ID                   TO DISC-ID.
032600     MOVE DISCREQ-BILLING-ID           TO DISC-BILLING-ID.
032700     MOVE DISCREQ-APPLIED-BY-USER-ID   TO DISC-APPLIED-BY-USER-ID.
032800     MOVE DISCREQ-AMOUNT               TO DISC-AMOUNT.
032900     MOVE DISCREQ-REASON               TO DISC-REASON.
033000     WRITE DISC-REC.
033100
033200     MOVE WS-NEW-TOTAL-DISCOUNT TO BILL-TOTAL-DISCOUNT-AMOUNT.
033300     ADD 1 TO BILL-DISCOUNT-COUNT.
033400     COMPUTE BILL-FINAL-AMOUNT =
033500             BILL-SUBTOTAL-AMOUNT - BILL-TOTAL-DISCOUNT-AMOUNT.
033600     MOVE BILL-REC TO BT-ENTRY (BILL-IDX).
033700
033800     ADD 1 TO DISCOUNTS-APPLIED.
033900 400-EXIT.
034000     EXIT.
034100
034200 180-REJECT-DISCREQ.
034300     MOVE "180-REJECT-DISCREQ" TO PARA-NAME.
034400     ADD 1 TO DISCREQS-REJECTED.
034500     MOVE DISCREQ-REC TO REJ-DISCREQ-DATA.
034600     WRITE DISC-REJ-REC.
034700 180-EXIT.
034800     EXIT.
034900
035000 700-CLOSE-FILES.
035100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
035200     CLOSE OLD-BILLING-FILE, DISCREQ-FILE, NEW-BILLING-FILE,
035300           DISCOUNT-FILE, DISCOUNT-REJECT-FILE, SYSOUT.
035400 700-EXIT.
035500     EXIT.
035600
035700 900-CLEANUP.
035800     MOVE "900-CLEANUP" TO PARA-NAME.
035900     PERFORM 920-WRITE-NEW-BILLINGS THRU 920-EXIT
036000             VARYING WS-BILL-SUB FROM 1 BY 1
036100             UNTIL WS-BILL-SUB > BILL-TBL-COUNT.
036200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
036300     DISPLAY "** DISCOUNT REQUESTS READ  **" DISCREQS-READ.
036400     DISPLAY "** DISCOUNTS APPLIED       **" DISCOUNTS-APPLIED.
036500     DISPLAY "** DISCOUNT REQUESTS REJ.  **" DISCREQS-REJECTED.
036600     DISPLAY "******** NORMAL END OF JOB DISCAPL ********".
036700 900-EXIT.
036800     EXIT.
036900
037000 920-WRITE-NEW-BILLINGS.
037100     MOVE "920-WRITE-NEW-BILLINGS" TO PARA-NAME.
037200     MOVE BT-ENTRY (WS-BILL-SUB) TO NEW-BILL-REC.
037300     WRITE NEW-BILL-REC.
037400 920-EXIT.
037500     EXIT.
037600
037700
037800 1000-ABEND-RTN.
037900     MOVE PARA-NAME TO ABEND-TAG.
038000     WRITE SYSOUT-REC FROM ABEND-REC.
038100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038200     DISPLAY "*** ABNORMAL END OF JOB-DISCAPL ***" UPON CONSOLE.
038300     DIVIDE ZERO-VAL INTO ONE-VAL.
