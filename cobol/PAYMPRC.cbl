000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAYMPRC.
000300 AUTHOR. D. P. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/20/97.
000600 DATE-COMPILED. 02/20/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 4, THE FINAL STEP, OF THE NIGHTLY
001300*          BILLING-SERVICE BATCH SUITE.  IT APPLIES PAYMENT
001400*          REQUESTS AGAINST ONE OR MORE INVOICES, REJECTING ANY
001500*          REQUEST WHOSE AMOUNT EXCEEDS THE COMBINED TOTAL-AMOUNT
001600*          OF THE INVOICES IT IS APPLIED AGAINST, THEN RECOMPUTES
001700*          TOTAL-PAID, OUTSTANDING-AMOUNT AND PAYMENT-STATUS FOR
001800*          EVERY INVOICE THE PAYMENT TOUCHES AND FOR EVERY SESSION
001900*          BILLING CARRIED ON THOSE INVOICES.
002000*
002100*          A PAYMENT REQUEST THAT FAILS EDIT IS WRITTEN TO THE
002200*          PAYMENT REJECT FILE AND IS NOT AN ABEND CONDITION --
002300*          ONLY BROKEN FILES ABEND THIS JOB.
002400*
002500*          THE PAYMENT FILE IS CARRIED AS AN OLD/NEW MASTER PAIR
002600*          LIKE BILLING-FILE AND INVOICE-FILE -- PRIOR PAYMENTS ARE
002700*          NEVER CHANGED, ONLY CARRIED FORWARD AND ADDED TO, WHICH
002800*          GIVES THE SAME APPEND-ONLY RESULT AS AN EXTEND OPEN
002900*          WITHOUT THIS SHOP HAVING TO SUPPORT ONE.
003000*
003100******************************************************************
003200*    CHANGE LOG
003300*    ----------
003400*    02/20/97  DPK  ORIGINAL PROGRAM.  WORK ORDER #5006.
003500*    09/15/97  DPK  PAYMENT AMOUNT IS VALIDATED AGAINST THE
003600*                   INVOICES' TOTAL-AMOUNT, NOT THEIR OUTSTANDING-
003700*                   AMOUNT -- CONFIRMED WITH BILLING OFFICE, THIS
003800*                   IS INTENTIONAL, REQUEST #4977.  DO NOT CHANGE
003900*                   TO OUTSTANDING-AMOUNT WITHOUT A NEW REQUEST.
004000*    09/30/99  RHM  Y2K REVIEW -- PYMT-DATE-R ALREADY STORES A
004100*                   4-DIGIT YEAR, NO CHANGE REQUIRED.
004200*    03/11/01  CVB  BILLING AND INVOICE TABLE BOUNDS MATCH THE
004300*                   REST OF THE SUITE; PAYMENT TABLE BOUND SET AT
004400*                   3000 ROWS.  CAPACITY PLANNING REQUEST #6115.
004500******************************************************************
004600*
004700         INPUT FILE       -  OLD-BILLING-FILE    (PRIOR BILLING MASTER)
004800         INPUT FILE       -  OLD-INVOICE-FILE    (PRIOR INVOICE MASTER)
004900         INPUT FILE       -  OLD-PAYMENT-FILE    (PRIOR PAYMENT HISTORY)
005000         INPUT FILE       -  PAYMREQ-FILE        (PAYMENT REQUESTS)
005100         OUTPUT FILE      -  NEW-BILLING-FILE    (UPDATED BILLING MASTER)
005200         OUTPUT FILE      -  NEW-INVOICE-FILE    (UPDATED INVOICE MASTER)
005300         OUTPUT FILE      -  NEW-PAYMENT-FILE    (UPDATED PAYMENT HIST.)
005400         OUTPUT FILE      -  PAYMENT-REJECT-FILE (REJECTED REQUESTS)
005500         DUMP FILE        -  SYSOUT
005600*
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT OLD-BILLING-FILE
007100     ASSIGN TO UT-S-OLDBILL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS BFCODE.
007400
007500     SELECT OLD-INVOICE-FILE
007600     ASSIGN TO UT-S-OLDINVC
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OICODE.
007900
008000     SELECT OLD-PAYMENT-FILE
008100     ASSIGN TO UT-S-OLDPYMT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OPCODE.
008400
008500     SELECT PAYMREQ-FILE
008600     ASSIGN TO UT-S-PAYMREQ
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000     SELECT NEW-BILLING-FILE
009100     ASSIGN TO UT-S-NEWBILL
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS NBCODE.
009400
009500     SELECT NEW-INVOICE-FILE
009600     ASSIGN TO UT-S-NEWINVC
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS NICODE.
009900
010000     SELECT NEW-PAYMENT-FILE
010100     ASSIGN TO UT-S-NEWPYMT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS NPCODE.
010400
010500     SELECT PAYMENT-REJECT-FILE
010600     ASSIGN TO UT-S-PYMTREJ
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS RFCODE.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 100 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC                      PIC X(100).
011900
012000**** PRIOR BILLING MASTER -- LOADED ENTIRELY INTO BILLING-TABLE,
012100**** UPDATED IN PLACE AS PAYMENT-STATUS IS RECOMPUTED, THEN
012200**** REWRITTEN COMPLETE AS NEW-BILLING-FILE.
012300 FD  OLD-BILLING-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 129 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS BILL-REC.
012900 COPY BILLREC.
013000
013100**** PRIOR INVOICE MASTER -- LOADED ENTIRELY INTO INVOICE-TABLE,
013200**** UPDATED IN PLACE, THEN REWRITTEN COMPLETE AS NEW-INVOICE-FILE.
013300 FD  OLD-INVOICE-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 1260 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS INVC-REC.
013900 COPY INVCREC.
014000
014100**** PRIOR PAYMENT HISTORY -- LOADED ENTIRELY INTO PAYMENT-TABLE SO
014200**** TOTAL-PAID CAN BE RE-DERIVED ACROSS ALL PAYMENTS EVER ACCEPTED,
014300**** NOT JUST THIS RUN'S.  NEVER CHANGED ONCE LOADED -- ONLY NEW
014400**** ROWS ARE ADDED BEFORE THE TABLE IS REWRITTEN COMPLETE.
014500 FD  OLD-PAYMENT-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 1698 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS PYMT-REC.
015100 COPY PAYMREC.
015200
015300**** INBOUND PAYMENT REQUESTS.
015400 FD  PAYMREQ-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 1698 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS PMQ-REC.
016000 COPY PAYMREQ.
016100
016200 FD  NEW-BILLING-FILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 129 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS NEW-BILL-REC.
016800 01  NEW-BILL-REC                    PIC X(129).
016900
017000 FD  NEW-INVOICE-FILE
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 1260 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS NEW-INVC-REC.
017600 01  NEW-INVC-REC                    PIC X(1260).
017700
017800 FD  NEW-PAYMENT-FILE
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 1698 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS NEW-PYMT-REC.
018400 01  NEW-PYMT-REC                    PIC X(1698).
018500
018600**** PAYMENT REQUESTS THAT FAIL EDIT.
018700 FD  PAYMENT-REJECT-FILE
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 1738 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS PYMT-REJ-REC.
019300 01  PYMT-REJ-REC.
019400     05  REJ-REASON                  PIC X(40).
019500     05  REJ-PMQREQ-DATA             PIC X(1698).
019600
019700 WORKING-STORAGE SECTION.
019800
019900 01  FILE-STATUS-CODES.
020000     05  IFCODE                      PIC X(2).
020100         88  CODE-READ               VALUE SPACES.
020200         88  NO-MORE-PAYMREQS        VALUE "10".
020300     05  BFCODE                      PIC X(2).
020400         88  CODE-READ-BILL          VALUE SPACES.
020500         88  NO-MORE-OLD-BILLS       VALUE "10".
020600     05  OICODE                      PIC X(2).
020700         88  CODE-READ-INVC          VALUE SPACES.
020800         88  NO-MORE-OLD-INVCS       VALUE "10".
020900     05  OPCODE                      PIC X(2).
021000         88  CODE-READ-PYMT          VALUE SPACES.
021100         88  NO-MORE-OLD-PYMTS       VALUE "10".
021200     05  NBCODE                      PIC X(2).
021300         88  CODE-WRITE-BILL         VALUE SPACES.
021400     05  NICODE                      PIC X(2).
021500         88  CODE-WRITE-INVC         VALUE SPACES.
021600     05  NPCODE                      PIC X(2).
021700         88  CODE-WRITE-PYMT         VALUE SPACES.
021800     05  RFCODE                      PIC X(2).
021900         88  CODE-WRITE-REJ          VALUE SPACES.
022000
022100 01  MORE-PAYMREQS-SW                PIC X(1) VALUE SPACE.
022200     88  NO-MORE-PAYMREQ-RECS       VALUE "N".
022300     88  MORE-PAYMREQ-RECS          VALUE " ".
022400
022500 77  WS-MAX-BILLINGS             PIC 9(4) COMP VALUE 9000.
022600 77  WS-MAX-INVOICES             PIC 9(4) COMP VALUE 3000.
022700 77  WS-MAX-PAYMENTS             PIC 9(4) COMP VALUE 3000.
022800
022900 01  BILLING-TABLE.
023000     05  BILL-TBL-COUNT              PIC 9(4) COMP VALUE ZERO.
023100     05  BILL-TABLE-ROW OCCURS 9000 TIMES
023200                        INDEXED BY BILL-IDX.
023300         10  BT-ENTRY                PIC X(129).
023400         10  BT-ENTRY-R REDEFINES BT-ENTRY.
023500             15  BT-BILL-ID          PIC X(36).
023600             15  FILLER              PIC X(59).
023700             15  BT-FINAL-AMOUNT     PIC S9(8)V99.
023800             15  BT-PYMT-STATUS      PIC X(14).
023900                 88  BT-STATUS-PENDING     VALUE "PENDING".
024000                 88  BT-STATUS-PART-PAID   VALUE "PARTIALLY_PAID".
024100                 88  BT-STATUS-FULLY-PAID  VALUE "FULLY_PAID".
024200             15  FILLER              PIC X(10).
024300
024400**** INVOICE-TABLE -- IT-ENTRY-R EXPOSES EVERY FIELD PAYMPRC NEEDS
024500**** TO RE-DERIVE TOTAL-PAID/OUTSTANDING-AMOUNT/PAYMENT-STATUS AND
024600**** TO WALK BILLING-ID-TBL WITHOUT MOVING THE WHOLE 1260-BYTE ROW
024700**** TO A SCRATCH AREA FOR EVERY INVOICE ON EVERY PASS.
024800 01  INVOICE-TABLE.
024900     05  INVT-COUNT                  PIC 9(4) COMP VALUE ZERO.
025000     05  INVOICE-TABLE-ROW OCCURS 3000 TIMES
025100                        INDEXED BY INVT-IDX.
025200         10  IT-ENTRY                PIC X(1260).
025300         10  IT-ENTRY-R REDEFINES IT-ENTRY.
025400             15  IT-INVC-ID          PIC X(36).
025500             15  FILLER              PIC X(50).
025600             15  FILLER              PIC X(36).
025700             15  IT-IS-PROFORMA      PIC X(1).
025800                 88  IT-PROFORMA     VALUE "Y".
025900             15  IT-BILLING-COUNT    PIC 9(3).
026000             15  IT-BILLING-ID-TBL OCCURS 30 TIMES
026100                                INDEXED BY IT-BILL-IDX.
026200                 20  IT-BILLING-ID   PIC X(36).
026300             15  IT-TOTAL-AMOUNT     PIC S9(8)V99.
026400             15  IT-TOTAL-PAID       PIC S9(8)V99.
026500             15  IT-OUTSTANDING-AMT  PIC S9(8)V99.
026600             15  IT-PYMT-STATUS      PIC X(14).
026700                 88  IT-STATUS-PENDING     VALUE "PENDING".
026800                 88  IT-STATUS-PART-PAID   VALUE "PARTIALLY_PAID".
026900                 88  IT-STATUS-FULLY-PAID  VALUE "FULLY_PAID".
027000             15  FILLER              PIC X(10).
027100
027200**** PAYMENT-TABLE -- PT-ENTRY-R EXPOSES ONLY THE FIELDS NEEDED TO
027300**** TEST A PAYMENT FOR REFUND TYPE AND TO SEARCH ITS INVOICE-ID
027400**** LIST -- THE SAME MINIMAL-EXPOSURE IDIOM USED ON THE OTHER TWO
027500**** TABLES IN THIS SUITE.
027600 01  PAYMENT-TABLE.
027700     05  PYMT-TBL-COUNT              PIC 9(4) COMP VALUE ZERO.
027800     05  PAYMENT-TABLE-ROW OCCURS 3000 TIMES
027900                        INDEXED BY PYMT-IDX.
028000         10  PT-ENTRY                PIC X(1698).
028100         10  PT-ENTRY-R REDEFINES PT-ENTRY.
028200             15  PT-PYMT-ID          PIC X(36).
028300             15  PT-INVOICE-COUNT    PIC 9(3).
028400             15  PT-INVOICE-ID-TBL OCCURS 30 TIMES
028500                                INDEXED BY PT-INVC-IDX.
028600                 20  PT-INVOICE-ID   PIC X(36).
028700             15  FILLER              PIC X(36).
028800             15  PT-AMOUNT           PIC S9(8)V99.
028900             15  FILLER              PIC X(3).
029000             15  FILLER              PIC X(10).
029100             15  PT-TYPE             PIC X(10).
029200                 88  PT-IS-REFUND    VALUE "REFUND".
029300             15  FILLER              PIC X(510).
029400
029500 01  WS-RUN-DATE                     PIC 9(6).
029600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
029700     05  WS-RUN-YY                   PIC 9(2).
029800     05  WS-RUN-MM                   PIC 9(2).
029900     05  WS-RUN-DD                   PIC 9(2).
030000
030100 01  COUNTERS-AND-ACCUMULATORS.
030200     05  PAYMREQS-READ               PIC S9(7) COMP.
030300     05  PAYMENTS-ACCEPTED           PIC S9(7) COMP.
030400     05  PAYMREQS-REJECTED           PIC S9(7) COMP.
030500     05  WS-TOTAL-INVOICE-AMT        PIC S9(9)V99 COMP-3.
030600     05  WS-NEW-TOTAL-PAID           PIC S9(9)V99 COMP-3.
030700     05  WS-NEW-BILL-PAID            PIC S9(9)V99 COMP-3.
030800     05  WS-CASH-COUNT               PIC S9(7) COMP.
030900     05  WS-CASH-AMOUNT              PIC S9(9)V99 COMP-3.
031000     05  WS-CARD-COUNT               PIC S9(7) COMP.
031100     05  WS-CARD-AMOUNT              PIC S9(9)V99 COMP-3.
031200     05  WS-REFUND-COUNT             PIC S9(7) COMP.
031300     05  WS-REFUND-AMOUNT            PIC S9(9)V99 COMP-3.
031400     05  WS-INVC-SUB                 PIC 9(4) COMP.
031500     05  WS-BILL-SUB                 PIC 9(4) COMP.
031600     05  WS-OWNER-SUB                PIC 9(4) COMP.
031700     05  WS-PYMT-SUB                 PIC 9(4) COMP.
031800
031900 01  WS-MISC-FIELDS.
032000     05  WS-FOUND-SW                 PIC X(1).
032100         88  WS-FOUND                VALUE "Y".
032200         88  WS-NOT-FOUND            VALUE "N".
032300     05  WS-ALL-INVC-FOUND-SW        PIC X(1).
032400         88  WS-ALL-INVC-FOUND       VALUE "Y".
032500         88  WS-SOME-INVC-MISSING    VALUE "N".
032600     05  WS-PAY-MATCH-SW             PIC X(1).
032700         88  WS-PAY-MATCH            VALUE "Y".
032800         88  WS-PAY-NO-MATCH         VALUE "N".
032900     05  WS-OWNER-MATCH-SW           PIC X(1).
033000         88  WS-OWNER-MATCH          VALUE "Y".
033100         88  WS-OWNER-NO-MATCH       VALUE "N".
033200     05  WS-TARGET-INVOICE-ID        PIC X(36).
033300     05  WS-TARGET-BILLING-ID        PIC X(36).
033400
033500 COPY ABENDREC.
033600
033700 01  WS-ABEND-DIVISORS.
033800     05  ZERO-VAL                    PIC 9(1) VALUE ZERO.
033900     05  ONE-VAL                     PIC 9(1) VALUE 1.
034000
034100 PROCEDURE DIVISION.
034200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034300     PERFORM 100-MAINLINE THRU 100-EXIT
034400             UNTIL NO-MORE-PAYMREQ-RECS.
034500     PERFORM 900-CLEANUP THRU 900-EXIT.
034600     MOVE ZERO TO RETURN-CODE.
034700     GOBACK.
034800
034900 000-HOUSEKEEPING.
035000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035100     DISPLAY "******** BEGIN JOB PAYMPRC ********".
035200     ACCEPT WS-RUN-DATE FROM DATE.
035300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
035400     OPEN INPUT  OLD-BILLING-FILE
035500                 OLD-INVOICE-FILE
035600                 OLD-PAYMENT-FILE
035700                 PAYMREQ-FILE.
035800     OPEN OUTPUT NEW-BILLING-FILE
035900                 NEW-INVOICE-FILE
036000                 NEW-PAYMENT-FILE
036100                 PAYMENT-REJECT-FILE
036200                 SYSOUT.
036300
036400     PERFORM 040-LOAD-OLD-BILLINGS THRU 040-EXIT
036500             UNTIL NO-MORE-OLD-BILLS.
036600     PERFORM 060-LOAD-OLD-INVOICES THRU 060-EXIT
036700             UNTIL NO-MORE-OLD-INVCS.
036800     PERFORM 080-LOAD-OLD-PAYMENTS THRU 080-EXIT
036900             UNTIL NO-MORE-OLD-PYMTS.
037000
037100     READ PAYMREQ-FILE INTO PMQ-REC
037200         AT END
037300         MOVE "N" TO MORE-PAYMREQS-SW
037400         GO TO 000-EXIT
037500     END-READ.
037600     MOVE " " TO MORE-PAYMREQS-SW.
037700 000-EXIT.
037800     EXIT.
037900
038000 040-LOAD-OLD-BILLINGS.
038100     MOVE "040-LOAD-OLD-BILLINGS" TO PARA-NAME.
038200     READ OLD-BILLING-FILE INTO BILL-REC
038300         AT END
038400         MOVE "10" TO BFCODE
038500         GO TO 040-EXIT
038600     END-READ.
038700     IF BILL-TBL-COUNT = WS-MAX-BILLINGS
038800         MOVE "** BILLING TABLE CAPACITY EXCEEDED" TO ABEND-REASON
038900         MOVE WS-MAX-BILLINGS TO EXPECTED-VAL IN ABEND-REC
039000         GO TO 1000-ABEND-RTN.
039100     ADD 1 TO BILL-TBL-COUNT.
039200     SET BILL-IDX TO BILL-TBL-COUNT.
039300     MOVE BILL-REC TO BT-ENTRY (BILL-IDX).
039400 040-EXIT.
039500     EXIT.
039600
039700 060-LOAD-OLD-INVOICES.
039800     MOVE "060-LOAD-OLD-INVOICES" TO PARA-NAME.
039900     READ OLD-INVOICE-FILE INTO INVC-REC
040000         AT END
040100         MOVE "10" TO OICODE
040200         GO TO 060-EXIT
040300     END-READ.
040400     IF INVT-COUNT = WS-MAX-INVOICES
040500         MOVE "** INVOICE TABLE CAPACITY EXCEEDED" TO ABEND-REASON
040600         MOVE WS-MAX-INVOICES TO EXPECTED-VAL IN ABEND-REC
040700         GO TO 1000-ABEND-RTN.
040800     ADD 1 TO INVT-COUNT.
040900     SET INVT-IDX TO INVT-COUNT.
041000     MOVE INVC-REC TO IT-ENTRY (INVT-IDX).
041100 060-EXIT.
041200     EXIT.
041300
041400 080-LOAD-OLD-PAYMENTS.
041500     MOVE "080-LOAD-OLD-PAYMENTS" TO PARA-NAME.
041600     READ OLD-PAYMENT-FILE INTO PYMT-REC
041700         AT END
041800         MOVE "10" TO OPCODE
041900         GO TO 080-EXIT
042000     END-READ.
042100     IF PYMT-TBL-COUNT = WS-MAX-PAYMENTS
042200         MOVE "** PAYMENT TABLE CAPACITY EXCEEDED" TO ABEND-REASON
042300         MOVE WS-MAX-PAYMENTS TO EXPECTED-VAL IN ABEND-REC
042400         GO TO 1000-ABEND-RTN.
042500     ADD 1 TO PYMT-TBL-COUNT.
042600     SET PYMT-IDX TO PYMT-TBL-COUNT.
042700     MOVE PYMT-REC TO PT-ENTRY (PYMT-IDX).
042800 080-EXIT.
042900     EXIT.
043000
043100 100-MAINLINE.
043200     MOVE "100-MAINLINE" TO PARA-NAME.
043300     ADD 1 TO PAYMREQS-READ.
043400     PERFORM 300-EDIT-PAYMENT-REQUEST THRU 300-EXIT.
043500
043600     READ PAYMREQ-FILE INTO PMQ-REC
043700         AT END
043800         MOVE "N" TO MORE-PAYMREQS-SW
043900         GO TO 100-EXIT
044000     END-READ.
044100 100-EXIT.
044200     EXIT.
044300
044400 140-FIND-INVOICE-BY-ID.
044500     MOVE "140-FIND-INVOICE-BY-ID" TO PARA-NAME.
044600     MOVE "N" TO WS-FOUND-SW.
044700     IF INVT-COUNT = ZERO
044800         GO TO 140-EXIT.
044900     SET INVT-IDX TO 1.
045000     SEARCH INVOICE-TABLE-ROW
045100         AT END
045200             CONTINUE
045300         WHEN IT-INVC-ID (INVT-IDX) = WS-TARGET-INVOICE-ID
045400             MOVE "Y" TO WS-FOUND-SW.
045500 140-EXIT.
045600     EXIT.
045700
045800 160-FIND-BILLING-BY-ID.
045900     MOVE "160-FIND-BILLING-BY-ID" TO PARA-NAME.
046000     MOVE "N" TO WS-FOUND-SW.
046100     IF BILL-TBL-COUNT = ZERO
046200         GO TO 160-EXIT.
046300     SET BILL-IDX TO 1.
046400     SEARCH BILL-TABLE-ROW
046500         AT END
046600             CONTINUE
046700         WHEN BT-BILL-ID (BILL-IDX) = WS-TARGET-BILLING-ID
046800             MOVE "Y" TO WS-FOUND-SW.
046900 160-EXIT.
047000     EXIT.
047100
047200 300-EDIT-PAYMENT-REQUEST.
047300     MOVE "300-EDIT-PAYMENT-REQUEST" TO PARA-NAME.
047400     IF PMQ-AMOUNT NOT NUMERIC
047500         MOVE "PAYMENT AMOUNT IS NOT NUMERIC" TO REJ-REASON
047600         PERFORM 800-REJECT-PAYMREQ THRU 800-EXIT
047700         GO TO 300-EXIT.
047800
047900     IF PMQ-AMOUNT NOT GREATER THAN ZERO
048000         MOVE "PAYMENT AMOUNT MUST BE GREATER THAN ZERO" TO REJ-REASON
048100         PERFORM 800-REJECT-PAYMREQ THRU 800-EXIT
048200         GO TO 300-EXIT.
048300
048400     IF PMQ-INVOICE-COUNT = ZERO
048500         MOVE "NO INVOICES LISTED ON PAYMENT REQUEST" TO REJ-REASON
048600         PERFORM 800-REJECT-PAYMREQ THRU 800-EXIT
048700         GO TO 300-EXIT.
048800
048900     PERFORM 320-VALIDATE-INVOICES THRU 320-EXIT.
049000
049100     IF WS-SOME-INVC-MISSING
049200         MOVE "SOME INVOICES NOT FOUND" TO REJ-REASON
049300         PERFORM 800-REJECT-PAYMREQ THRU 800-EXIT
049400         GO TO 300-EXIT.
049500
049600     IF PMQ-AMOUNT > WS-TOTAL-INVOICE-AMT
049700         MOVE "PAYMENT AMOUNT EXCEEDS TOTAL INVOICE AMOUNT"
049800                                     TO REJ-REASON
049900         PERFORM 800-REJECT-PAYMREQ THRU 800-EXIT
050000         GO TO 300-EXIT.
050100
050200     PERFORM 400-ACCEPT-PAYMENT THRU 400-EXIT.
050300 300-EXIT.
050400     EXIT.
050500
050600 320-VALIDATE-INVOICES.
050700     MOVE "320-VALIDATE-INVOICES" TO PARA-NAME.
050800     MOVE ZERO TO WS-TOTAL-INVOICE-AMT.
050900     SET WS-ALL-INVC-FOUND TO TRUE.
051000     PERFORM 340-CHECK-ONE-INVOICE THRU 340-EXIT
051100             VARYING WS-INVC-SUB FROM 1 BY 1
051200             UNTIL WS-INVC-SUB > PMQ-INVOICE-COUNT.
051300 320-EXIT.
051400     EXIT.
051500
051600 340-CHECK-ONE-INVOICE.
051700     MOVE "340-CHECK-ONE-INVOICE" TO PARA-NAME.
051800     MOVE PMQ-INVOICE-ID (WS-INVC-SUB) TO WS-TARGET-INVOICE-ID.
051900     PERFORM 140-FIND-INVOICE-BY-ID THRU 140-EXIT.
052000     IF WS-NOT-FOUND
052100         MOVE "N" TO WS-ALL-INVC-FOUND-SW
052200     ELSE
052300         ADD IT-TOTAL-AMOUNT (INVT-IDX) TO WS-TOTAL-INVOICE-AMT
052400     END-IF.
052500 340-EXIT.
052600     EXIT.
052700
052800 400-ACCEPT-PAYMENT.
052900     MOVE "400-ACCEPT-PAYMENT" TO PARA-NAME.
053000     IF PYMT-TBL-COUNT = WS-MAX-PAYMENTS
053100         MOVE "** PAYMENT TABLE CAPACITY EXCEEDED" TO ABEND-REASON
053200         MOVE WS-MAX-PAYMENTS TO EXPECTED-VAL IN ABEND-REC
053300         GO TO 1000-ABEND-RTN.
053400     ADD 1 TO PYMT-TBL-COUNT.
053500     SET PYMT-IDX TO PYMT-TBL-COUNT.
053600     INITIALIZE PYMT-REC.
053700     MOVE PMQ-ID                    TO PYMT-ID.
053800     MOVE PMQ-INVOICE-COUNT         TO PYMT-INVOICE-COUNT.
053900     PERFORM 420-COPY-ONE-INVOICE-ID THRU 420-EXIT
054000             VARYING WS-INVC-SUB FROM 1 BY 1
054100             UNTIL WS-INVC-SUB > PMQ-INVOICE-COUNT.
054200     MOVE PMQ-GENERATED-BY-USER-ID  TO PYMT-GENERATED-BY-USER-ID.
054300     MOVE PMQ-AMOUNT                TO PYMT-AMOUNT.
054400     MOVE PMQ-CURRENCY              TO PYMT-CURRENCY.
054500     MOVE PMQ-DATE                  TO PYMT-DATE.
054600     MOVE PMQ-TYPE                  TO PYMT-TYPE.
054700     MOVE PMQ-NOTES                 TO PYMT-NOTES.
054800     MOVE PYMT-REC TO PT-ENTRY (PYMT-IDX).
054900
055000     ADD 1 TO PAYMENTS-ACCEPTED.
055100     EVALUATE TRUE
055200         WHEN PYMT-IS-CASH
055300             ADD 1 TO WS-CASH-COUNT
055400             ADD PYMT-AMOUNT TO WS-CASH-AMOUNT
055500         WHEN PYMT-IS-CARD
055600             ADD 1 TO WS-CARD-COUNT
055700             ADD PYMT-AMOUNT TO WS-CARD-AMOUNT
055800         WHEN PYMT-IS-REFUND
055900             ADD 1 TO WS-REFUND-COUNT
056000             ADD PYMT-AMOUNT TO WS-REFUND-AMOUNT
056100     END-EVALUATE.
056200
056300     PERFORM 500-RECOMPUTE-AFFECTED-INVOICES THRU 500-EXIT
056400             VARYING WS-INVC-SUB FROM 1 BY 1
056500             UNTIL WS-INVC-SUB > PMQ-INVOICE-COUNT.
056600 400-EXIT.
056700     EXIT.
056800
056900 420-COPY-ONE-INVOICE-ID.
057000     MOVE "420-COPY-ONE-INVOICE-ID" TO PARA-NAME.
057100     MOVE PMQ-INVOICE-ID (WS-INVC-SUB)
057200                                   TO PYMT-INVOICE-ID (WS-INVC-SUB).
057300 420-EXIT.
057400     EXIT.
057500
057600 500-RECOMPUTE-AFFECTED-INVOICES.
057700     MOVE "500-RECOMPUTE-AFFECTED-INVOICES" TO PARA-NAME.
057800     MOVE PMQ-INVOICE-ID (WS-INVC-SUB) TO WS-TARGET-INVOICE-ID.
057900     PERFORM 140-FIND-INVOICE-BY-ID THRU 140-EXIT.
058000     IF WS-NOT-FOUND
058100         GO TO 500-EXIT.
058200     PERFORM 540-SUM-INVOICE-PAYMENTS THRU 540-EXIT.
058300     MOVE WS-NEW-TOTAL-PAID TO IT-TOTAL-PAID (INVT-IDX).
058400     COMPUTE IT-OUTSTANDING-AMT (INVT-IDX) =
058500             IT-TOTAL-AMOUNT (INVT-IDX) - IT-TOTAL-PAID (INVT-IDX).
058600     PERFORM 560-SET-INVOICE-STATUS THRU 560-EXIT.
058700     PERFORM 600-RECOMPUTE-BILLINGS-FOR-INVOICE THRU 600-EXIT
058800             VARYING WS-BILL-SUB FROM 1 BY 1
058900             UNTIL WS-BILL-SUB > IT-BILLING-COUNT (INVT-IDX).
059000 500-EXIT.
059100     EXIT.
059200
059300 540-SUM-INVOICE-PAYMENTS.
059400     MOVE "540-SUM-INVOICE-PAYMENTS" TO PARA-NAME.
059500     MOVE ZERO TO WS-NEW-TOTAL-PAID.
059600     IF PYMT-TBL-COUNT = ZERO
059700         GO TO 540-EXIT.
059800     PERFORM 545-CHECK-ONE-PAYMENT THRU 545-EXIT
059900             VARYING WS-PYMT-SUB FROM 1 BY 1
060000             UNTIL WS-PYMT-SUB > PYMT-TBL-COUNT.
060100 540-EXIT.
060200     EXIT.
060300
060400 545-CHECK-ONE-PAYMENT.
060500     MOVE "545-CHECK-ONE-PAYMENT" TO PARA-NAME.
060600     SET PYMT-IDX TO WS-PYMT-SUB.
060700     IF PT-IS-REFUND (PYMT-IDX)
060800         GO TO 545-EXIT.
060900     IF PT-INVOICE-COUNT (PYMT-IDX) = ZERO
061000         GO TO 545-EXIT.
061100     MOVE "N" TO WS-PAY-MATCH-SW.
061200     SET PT-INVC-IDX TO 1.
061300     SEARCH PT-INVOICE-ID-TBL (PYMT-IDX)
061400         AT END
061500             CONTINUE
061600         WHEN PT-INVOICE-ID (PYMT-IDX, PT-INVC-IDX) = WS-TARGET-INVOICE-ID
061700             MOVE "Y" TO WS-PAY-MATCH-SW.
061800     IF WS-PAY-MATCH
061900         ADD PT-AMOUNT (PYMT-IDX) TO WS-NEW-TOTAL-PAID.
062000 545-EXIT.
062100     EXIT.
062200
062300 560-SET-INVOICE-STATUS.
062400     MOVE "560-SET-INVOICE-STATUS" TO PARA-NAME.
062500     IF IT-PROFORMA (INVT-IDX)
062600         SET IT-STATUS-PENDING (INVT-IDX) TO TRUE
062700         GO TO 560-EXIT.
062800     IF IT-TOTAL-PAID (INVT-IDX) NOT GREATER THAN ZERO
062900         SET IT-STATUS-PENDING (INVT-IDX) TO TRUE
063000     ELSE
063100         IF IT-TOTAL-PAID (INVT-IDX) >= IT-TOTAL-AMOUNT (INVT-IDX)
063200             SET IT-STATUS-FULLY-PAID (INVT-IDX) TO TRUE
063300         ELSE
063400             SET IT-STATUS-PART-PAID (INVT-IDX) TO TRUE
063500         END-IF
063600     END-IF.
063700 560-EXIT.
063800     EXIT.
063900
064000 600-RECOMPUTE-BILLINGS-FOR-INVOICE.
064100     MOVE "600-RECOMPUTE-BILLINGS-FOR-INVOICE" TO PARA-NAME.
064200     MOVE IT-BILLING-ID (INVT-IDX, WS-BILL-SUB) TO WS-TARGET-BILLING-ID.
064300     PERFORM 160-FIND-BILLING-BY-ID THRU 160-EXIT.
064400     IF WS-NOT-FOUND
064500         GO TO 600-EXIT.
064600     PERFORM 640-SUM-BILLING-PAYMENTS THRU 640-EXIT.
064700     PERFORM 660-SET-BILLING-STATUS THRU 660-EXIT.
064800 600-EXIT.
064900     EXIT.
065000
065100 640-SUM-BILLING-PAYMENTS.
065200     MOVE "640-SUM-BILLING-PAYMENTS" TO PARA-NAME.
065300     MOVE ZERO TO WS-NEW-BILL-PAID.
065400     IF INVT-COUNT = ZERO
065500         GO TO 640-EXIT.
065600     PERFORM 645-CHECK-ONE-OWNING-INVOICE THRU 645-EXIT
065700             VARYING WS-OWNER-SUB FROM 1 BY 1
065800             UNTIL WS-OWNER-SUB > INVT-COUNT.
065900 640-EXIT.
066000     EXIT.
066100
066200 645-CHECK-ONE-OWNING-INVOICE.
066300     MOVE "645-CHECK-ONE-OWNING-INVOICE" TO PARA-NAME.
066400     SET INVT-IDX TO WS-OWNER-SUB.
066500     IF IT-BILLING-COUNT (INVT-IDX) = ZERO
066600         GO TO 645-EXIT.
066700     MOVE "N" TO WS-OWNER-MATCH-SW.
066800     SET IT-BILL-IDX TO 1.
066900     SEARCH IT-BILLING-ID-TBL (INVT-IDX)
067000         AT END
067100             CONTINUE
067200         WHEN IT-BILLING-ID (INVT-IDX, IT-BILL-IDX) =
067300                 WS-TARGET-BILLING-ID
067400             MOVE "Y" TO WS-OWNER-MATCH-SW.
067500     IF WS-OWNER-MATCH
067600         ADD IT-TOTAL-PAID (INVT-IDX) TO WS-NEW-BILL-PAID.
067700 645-EXIT.
067800     EXIT.
067900
068000 660-SET-BILLING-STATUS.
068100     MOVE "660-SET-BILLING-STATUS" TO PARA-NAME.
068200     IF WS-NEW-BILL-PAID NOT GREATER THAN ZERO
068300         SET BT-STATUS-PENDING (BILL-IDX) TO TRUE
068400     ELSE
068500         IF WS-NEW-BILL-PAID >= BT-FINAL-AMOUNT (BILL-IDX)
068600             SET BT-STATUS-FULLY-PAID (BILL-IDX) TO TRUE
068700         ELSE
068800             SET BT-STATUS-PART-PAID (BILL-IDX) TO TRUE
068900         END-IF
069000     END-IF.
069100 660-EXIT.
069200     EXIT.
069300
069400 800-REJECT-PAYMREQ.
069500     MOVE "800-REJECT-PAYMREQ" TO PARA-NAME.
069600     ADD 1 TO PAYMREQS-REJECTED.
069700     MOVE PMQ-REC TO REJ-PMQREQ-DATA.
069800     WRITE PYMT-REJ-REC.
069900 800-EXIT.
070000     EXIT.
070100
070200 700-CLOSE-FILES.
070300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
070400     CLOSE OLD-BILLING-FILE, OLD-INVOICE-FILE, OLD-PAYMENT-FILE,
070500           PAYMREQ-FILE, NEW-BILLING-FILE, NEW-INVOICE-FILE,
070600           NEW-PAYMENT-FILE, PAYMENT-REJECT-FILE, SYSOUT.
070700 700-EXIT.
070800     EXIT.
070900
071000 900-CLEANUP.
071100     MOVE "900-CLEANUP" TO PARA-NAME.
071200     PERFORM 920-WRITE-NEW-BILLINGS THRU 920-EXIT
071300             VARYING WS-BILL-SUB FROM 1 BY 1
071400             UNTIL WS-BILL-SUB > BILL-TBL-COUNT.
071500     PERFORM 940-WRITE-NEW-INVOICES THRU 940-EXIT
071600             VARYING WS-INVC-SUB FROM 1 BY 1
071700             UNTIL WS-INVC-SUB > INVT-COUNT.
071800     PERFORM 960-WRITE-NEW-PAYMENTS THRU 960-EXIT
071900             VARYING WS-PYMT-SUB FROM 1 BY 1
072000             UNTIL WS-PYMT-SUB > PYMT-TBL-COUNT.
072100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
072200     DISPLAY "** PAYMENT REQUESTS READ   **" PAYMREQS-READ.
072300     DISPLAY "** PAYMENTS ACCEPTED       **" PAYMENTS-ACCEPTED.
072400     DISPLAY "** PAYMENT REQUESTS REJ.   **" PAYMREQS-REJECTED.
072500     DISPLAY "** CASH  COUNT/AMOUNT      **" WS-CASH-COUNT
072600                                              WS-CASH-AMOUNT.
072700     DISPLAY "** CARD  COUNT/AMOUNT      **" WS-CARD-COUNT
072800                                              WS-CARD-AMOUNT.
072900     DISPLAY "** REFUND COUNT/AMOUNT     **" WS-REFUND-COUNT
073000                                              WS-REFUND-AMOUNT.
073100     DISPLAY "******** NORMAL END OF JOB PAYMPRC ********".
073200 900-EXIT.
073300     EXIT.
073400
073500 920-WRITE-NEW-BILLINGS.
073600     MOVE "920-WRITE-NEW-BILLINGS" TO PARA-NAME.
073700     MOVE BT-ENTRY (WS-BILL-SUB) TO NEW-BILL-REC.
073800     WRITE NEW-BILL-REC.
073900 920-EXIT.
074000     EXIT.
074100
074200 940-WRITE-NEW-INVOICES.
074300     MOVE "940-WRITE-NEW-INVOICES" TO PARA-NAME.
074400     MOVE IT-ENTRY (WS-INVC-SUB) TO NEW-INVC-REC.
074500     WRITE NEW-INVC-REC.
074600 940-EXIT.
074700     EXIT.
074800
074900 960-WRITE-NEW-PAYMENTS.
075000     MOVE "960-WRITE-NEW-PAYMENTS" TO PARA-NAME.
075100     MOVE PT-ENTRY (WS-PYMT-SUB) TO NEW-PYMT-REC.
075200     WRITE NEW-PYMT-REC.
075300 960-EXIT.
075400     EXIT.
075500
075600 1000-ABEND-RTN.
075700     MOVE PARA-NAME TO ABEND-TAG.
075800     WRITE SYSOUT-REC FROM ABEND-REC.
075900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
076000     DISPLAY "*** ABNORMAL END OF JOB-PAYMPRC ***" UPON CONSOLE.
076100     DIVIDE ZERO-VAL INTO ONE-VAL.
