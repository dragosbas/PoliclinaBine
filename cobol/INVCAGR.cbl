000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVCAGR.
000300 AUTHOR. D. P. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/12/97.
000600 DATE-COMPILED. 02/12/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 3 OF THE NIGHTLY BILLING-SERVICE
001300*          BATCH SUITE.  IT READS INVOICE AGGREGATION AND
001400*          PROFORMA-TO-FINAL CONVERSION REQUESTS, GROUPS ONE OR
001500*          MORE SESSION BILLINGS ONTO A NEW PROFORMA INVOICE, OR
001600*          CONVERTS AN EXISTING PROFORMA INVOICE TO FINAL STATUS
001700*          UNDER A NEW INVOICE NUMBER.
001800*
001900*          A REQUEST THAT FAILS EDIT (DUPLICATE INVOICE NUMBER,
002000*          MISSING BILLING, OR A CONVERT AGAINST A NON-PROFORMA
002100*          OR ALREADY-PAID INVOICE) IS WRITTEN TO THE INVOICE
002200*          REJECT FILE AND IS NOT AN ABEND CONDITION -- ONLY
002300*          BROKEN FILES ABEND THIS JOB.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*    ----------
002800*    02/12/97  DPK  ORIGINAL PROGRAM.  WORK ORDER #5004.
002900*    04/02/97  DPK  CONVERT REQUEST NOW RE-CHECKS INVOICE-NUMBER
003000*                   UNIQUENESS AGAINST THE NEW NUMBER -- BILLING
003100*                   OFFICE REQUEST #4933.
003200*    09/30/99  RHM  Y2K REVIEW -- WS-RUN-DATE IS OPERATOR-
003300*                   INFORMATIONAL ONLY, NO 2-DIGIT YEAR STORED ON
003400*                   ANY OUTPUT RECORD.  NO CHANGE REQUIRED.
003500*    03/11/01  CVB  BILLING TABLE BOUND RAISED TO 9000 ROWS TO
003600*                   MATCH SESSBILL/DISCAPL, CAPACITY PLANNING
003700*                   REQUEST #6115.
003800******************************************************************
003900*
004000          INPUT FILE       -  BILLING-FILE        (BILLING MASTER)
004100          INPUT FILE       -  OLD-INVOICE-FILE    (PRIOR INVOICE MASTER)
004200          INPUT FILE       -  INVCREQ-FILE        (INVOICING REQUESTS)
004300          OUTPUT FILE      -  NEW-INVOICE-FILE    (UPDATED INVOICE MASTER)
004400          OUTPUT FILE      -  INVOICE-REJECT-FILE (REJECTED REQUESTS)
004500          DUMP FILE        -  SYSOUT
004600*
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT BILLING-FILE
006100     ASSIGN TO UT-S-OLDBILL
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS BFCODE.
006400
006500     SELECT OLD-INVOICE-FILE
006600     ASSIGN TO UT-S-OLDINVC
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OICODE.
006900
007000     SELECT INVCREQ-FILE
007100     ASSIGN TO UT-S-INVCREQ
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400
007500     SELECT NEW-INVOICE-FILE
007600     ASSIGN TO UT-S-NEWINVC
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT INVOICE-REJECT-FILE
008100     ASSIGN TO UT-S-INVCREJ
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS RFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                      PIC X(100).
009400
009500**** BILLING MASTER -- READ-ONLY IN THIS PROGRAM, LOADED ENTIRELY
009600**** INTO BILLING-TABLE FOR FINAL-AMOUNT LOOKUP DURING INVOICE
009700**** AGGREGATION.  NOT REWRITTEN HERE -- PAYMPRC OWNS THE NEXT
009800**** BILLING-FILE GENERATION.
009900 FD  BILLING-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 129 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS OLD-BILL-REC.
010500 01  OLD-BILL-REC                    PIC X(129).
010600
010700**** PRIOR INVOICE MASTER -- READ ENTIRELY INTO INVOICE-TABLE,
010800**** UPDATED IN PLACE BY AGGREGATE/CONVERT REQUESTS, THEN
010900**** REWRITTEN COMPLETE AS NEW-INVOICE-FILE.  NO ISAM ACCESS.
011000 FD  OLD-INVOICE-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 1260 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS INVC-REC.
011600 COPY INVCREC.
011700
011800**** INBOUND AGGREGATION / CONVERSION REQUESTS.
011900 FD  INVCREQ-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 1216 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS IVQ-REC.
012500 COPY INVCREQ.
012600
012700 FD  NEW-INVOICE-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 1260 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS NEW-INVC-REC.
013300 01  NEW-INVC-REC                    PIC X(1260).
013400
013500**** INVOICING REQUESTS THAT FAIL EDIT.
013600 FD  INVOICE-REJECT-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 1256 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS INVC-REJ-REC.
014200 01  INVC-REJ-REC.
014300     05  REJ-REASON                  PIC X(40).
014400     05  REJ-IVQREQ-DATA             PIC X(1216).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  IFCODE                      PIC X(2).
015000         88  CODE-READ               VALUE SPACES.
015100         88  NO-MORE-INVCREQS        VALUE "10".
015200     05  BFCODE                      PIC X(2).
015300         88  CODE-READ-BILL          VALUE SPACES.
015400         88  NO-MORE-OLD-BILLS       VALUE "10".
015500     05  OICODE                      PIC X(2).
015600         88  CODE-READ-INVC          VALUE SPACES.
015700         88  NO-MORE-OLD-INVCS       VALUE "10".
015800     05  OFCODE                      PIC X(2).
015900         88  CODE-WRITE              VALUE SPACES.
016000     05  RFCODE                      PIC X(2).
016100         88  CODE-WRITE-REJ          VALUE SPACES.
016200
016300 01  MORE-INVCREQS-SW               PIC X(1) VALUE SPACE.
016400     88  NO-MORE-INVCREQ-RECS       VALUE "N".
016500     88  MORE-INVCREQ-RECS          VALUE " ".
016600
016700 77  WS-MAX-BILLINGS             PIC 9(4) COMP VALUE 9000.
016800 77  WS-MAX-INVOICES             PIC 9(4) COMP VALUE 3000.
016900
017000 01  BILLING-TABLE.
017100     05  BILL-TBL-COUNT              PIC 9(4) COMP VALUE ZERO.
017200     05  BILL-TABLE-ROW OCCURS 9000 TIMES
017300                        INDEXED BY BILL-IDX.
017400         10  BT-ENTRY                PIC X(129).
017500         10  BT-ENTRY-R REDEFINES BT-ENTRY.
017600             15  BT-BILL-ID          PIC X(36).
017700             15  FILLER              PIC X(59).
017800             15  BT-FINAL-AMOUNT     PIC S9(8)V99.
017900             15  FILLER              PIC X(24).
018000
018100**** INVOICE-TABLE HOLDS EVERY INVOICE ON FILE AS A RAW 1260-BYTE
018200**** ROW.  IT-ENTRY-R EXPOSES ONLY THE ID AND NUMBER FOR SEARCH
018300**** SPEED -- ALL OTHER FIELDS ARE REACHED BY MOVING THE ROW INTO
018400**** INVC-REC (THE OLD-INVOICE-FILE SCRATCH AREA) FOR EDIT, THEN
018500**** BACK.  SAME TECHNIQUE AS THE BILLING TABLE ABOVE.
018600 01  INVOICE-TABLE.
018700     05  INVT-COUNT                  PIC 9(4) COMP VALUE ZERO.
018800     05  INVOICE-TABLE-ROW OCCURS 3000 TIMES
018900                        INDEXED BY INVT-IDX.
019000         10  IT-ENTRY                PIC X(1260).
019100         10  IT-ENTRY-R REDEFINES IT-ENTRY.
019200             15  IT-INVC-ID          PIC X(36).
019300             15  IT-INVC-NUMBER      PIC X(40).
019400             15  FILLER              PIC X(1184).
019500
019600 01  WS-RUN-DATE                     PIC 9(6).
019700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019800     05  WS-RUN-YY                   PIC 9(2).
019900     05  WS-RUN-MM                   PIC 9(2).
020000     05  WS-RUN-DD                   PIC 9(2).
020100
020200 01  COUNTERS-AND-ACCUMULATORS.
020300     05  INVCREQS-READ               PIC S9(7) COMP.
020400     05  INVOICES-AGGREGATED         PIC S9(7) COMP.
020500     05  INVOICES-CONVERTED          PIC S9(7) COMP.
020600     05  INVCREQS-REJECTED           PIC S9(7) COMP.
020700     05  WS-INVOICE-TOTAL            PIC S9(8)V99 COMP-3.
020800     05  WS-CONTROL-TOTAL-AMT        PIC S9(9)V99 COMP-3.
020900     05  WS-INVT-SUB                 PIC 9(4) COMP.
021000     05  WS-BILL-SUB                 PIC 9(4) COMP.
021100
021200 01  WS-MISC-FIELDS.
021300     05  WS-FOUND-SW                 PIC X(1).
021400         88  WS-FOUND                VALUE "Y".
021500         88  WS-NOT-FOUND            VALUE "N".
021600     05  WS-DUP-NUM-SW               PIC X(1).
021700         88  WS-DUP-NUM-FOUND        VALUE "Y".
021800         88  WS-NO-DUP-NUM           VALUE "N".
021900     05  WS-ALL-BILL-FOUND-SW        PIC X(1).
022000         88  WS-ALL-BILL-FOUND       VALUE "Y".
022100         88  WS-SOME-BILL-MISSING    VALUE "N".
022200     05  WS-CHECK-NUMBER             PIC X(40).
022300
022400 COPY ABENDREC.
022500
022600 01  WS-ABEND-DIVISORS.
022700     05  ZERO-VAL                    PIC 9(1) VALUE ZERO.
022800     05  ONE-VAL                     PIC 9(1) VALUE 1.
022900
023000 PROCEDURE DIVISION.
023100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200     PERFORM 100-MAINLINE THRU 100-EXIT
023300             UNTIL NO-MORE-INVCREQ-RECS.
023400     PERFORM 900-CLEANUP THRU 900-EXIT.
023500     MOVE ZERO TO RETURN-CODE.
023600     GOBACK.
023700
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB INVCAGR ********".
024100     ACCEPT WS-RUN-DATE FROM DATE.
024200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024300     OPEN INPUT  BILLING-FILE
024400                 OLD-INVOICE-FILE
024500                 INVCREQ-FILE.
024600     OPEN OUTPUT NEW-INVOICE-FILE
024700                 INVOICE-REJECT-FILE
024800                 SYSOUT.
024900
025000     PERFORM 040-LOAD-OLD-BILLINGS THRU 040-EXIT
025100             UNTIL NO-MORE-OLD-BILLS.
025200     PERFORM 060-LOAD-OLD-INVOICES THRU 060-EXIT
025300             UNTIL NO-MORE-OLD-INVCS.
025400
025500     READ INVCREQ-FILE INTO IVQ-REC
025600         AT END
025700         MOVE "N" TO MORE-INVCREQS-SW
025800         GO TO 000-EXIT
025900     END-READ.
026000     MOVE " " TO MORE-INVCREQS-SW.
026100 000-EXIT.
026200     EXIT.
026300
026400 040-LOAD-OLD-BILLINGS.
026500     MOVE "040-LOAD-OLD-BILLINGS" TO PARA-NAME.
026600     READ BILLING-FILE INTO OLD-BILL-REC
026700         AT END
026800         MOVE "10" TO BFCODE
026900         GO TO 040-EXIT
027000     END-READ.
027100     IF BILL-TBL-COUNT = WS-MAX-BILLINGS
027200         MOVE "** BILLING TABLE CAPACITY EXCEEDED" TO ABEND-REASON
027300         MOVE WS-MAX-BILLINGS TO EXPECTED-VAL IN ABEND-REC
027400         GO TO 1000-ABEND-RTN.
027500     ADD 1 TO BILL-TBL-COUNT.
027600     SET BILL-IDX TO BILL-TBL-COUNT.
027700     MOVE OLD-BILL-REC TO BT-ENTRY (BILL-IDX).
027800 040-EXIT.
027900     EXIT.
028000
028100 060-LOAD-OLD-INVOICES.
028200     MOVE "060-LOAD-OLD-INVOICES" TO PARA-NAME.
028300     READ OLD-INVOICE-FILE INTO INVC-REC
028400         AT END
028500         MOVE "10" TO OICODE
028600         GO TO 060-EXIT
028700     END-READ.
028800     IF INVT-COUNT = WS-MAX-INVOICES
028900         MOVE "** INVOICE TABLE CAPACITY EXCEEDED" TO ABEND-REASON
029000         MOVE WS-MAX-INVOICES TO EXPECTED-VAL IN ABEND-REC
029100         GO TO 1000-ABEND-RTN.
029200     ADD 1 TO INVT-COUNT.
029300     SET INVT-IDX TO INVT-COUNT.
029400     MOVE INVC-REC TO IT-ENTRY (INVT-IDX).
029500 060-EXIT.
029600     EXIT.
029700
029800 100-MAINLINE.
029900     MOVE "100-MAINLINE" TO PARA-NAME.
030000     ADD 1 TO INVCREQS-READ.
030100     EVALUATE TRUE
030200         WHEN IVQ-TRAN-AGGREGATE
030300             PERFORM 300-EDIT-AGGREGATE-REQUEST THRU 300-EXIT
030400         WHEN IVQ-TRAN-CONVERT
030500             PERFORM 500-EDIT-CONVERT-REQUEST THRU 500-EXIT
030600         WHEN OTHER
030700             MOVE "INVALID TRANSACTION CODE ON REQUEST" TO
030800                                         REJ-REASON
030900             PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
031000     END-EVALUATE.
031100
031200     READ INVCREQ-FILE INTO IVQ-REC
031300         AT END
031400         MOVE "N" TO MORE-INVCREQS-SW
031500         GO TO 100-EXIT
031600     END-READ.
031700 100-EXIT.
031800     EXIT.
031900
032000 140-CHECK-DUPLICATE-NUMBER.
032100     MOVE "140-CHECK-DUPLICATE-NUMBER" TO PARA-NAME.
032200     MOVE "N" TO WS-DUP-NUM-SW.
032300     IF INVT-COUNT = ZERO
032400         GO TO 140-EXIT.
032500     SET INVT-IDX TO 1.
032600     SEARCH INVOICE-TABLE-ROW
032700         AT END
032800             CONTINUE
032900         WHEN IT-INVC-NUMBER (INVT-IDX) = WS-CHECK-NUMBER
033000             MOVE "Y" TO WS-DUP-NUM-SW.
033100 140-EXIT.
033200     EXIT.
033300
033400 160-FIND-INVOICE-BY-ID.
033500     MOVE "160-FIND-INVOICE-BY-ID" TO PARA-NAME.
033600     MOVE "N" TO WS-FOUND-SW.
033700     IF INVT-COUNT = ZERO
033800         GO TO 160-EXIT.
033900     SET INVT-IDX TO 1.
034000     SEARCH INVOICE-TABLE-ROW
034100         AT END
034200             CONTINUE
034300         WHEN IT-INVC-ID (INVT-IDX) = IVQ-INVOICE-ID
034400             MOVE "Y" TO WS-FOUND-SW.
034500 160-EXIT.
034600     EXIT.
034700
034800 180-FIND-BILLING.
034900     MOVE "180-FIND-BILLING" TO PARA-NAME.
035000     MOVE "N" TO WS-FOUND-SW.
035100     IF BILL-TBL-COUNT = ZERO
035200         GO TO 180-EXIT.
035300     SET BILL-IDX TO 1.
035400     SEARCH BILL-TABLE-ROW
035500         AT END
035600             CONTINUE
035700         WHEN BT-BILL-ID (BILL-IDX) = IVQ-BILLING-ID (WS-BILL-SUB)
035800             MOVE "Y" TO WS-FOUND-SW.
035900 180-EXIT.
036000     EXIT.
036100
036200 300-EDIT-AGGREGATE-REQUEST.
036300     MOVE "300-EDIT-AGGREGATE-REQUEST" TO PARA-NAME.
036400     MOVE IVQ-INVOICE-NUMBER TO WS-CHECK-NUMBER.
036500     PERFORM 140-CHECK-DUPLICATE-NUMBER THRU 140-EXIT.
036600     IF WS-DUP-NUM-FOUND
036700         MOVE "INVOICE NUMBER ALREADY IN USE" TO REJ-REASON
036800         PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
036900         GO TO 300-EXIT.
037000
037100     IF IVQ-BILLING-COUNT = ZERO
037200         MOVE "NO SESSION BILLINGS LISTED ON REQUEST" TO REJ-REASON
037300         PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
037400         GO TO 300-EXIT.
037500
037600     PERFORM 400-SUM-MEMBER-BILLINGS THRU 400-EXIT.
037700
037800     IF WS-SOME-BILL-MISSING
037900         MOVE "SOME SESSION BILLINGS NOT FOUND" TO REJ-REASON
038000         PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
038100         GO TO 300-EXIT.
038200
038300     PERFORM 420-CREATE-INVOICE THRU 420-EXIT.
038400 300-EXIT.
038500     EXIT.
038600
038700 400-SUM-MEMBER-BILLINGS.
038800     MOVE "400-SUM-MEMBER-BILLINGS" TO PARA-NAME.
038900     MOVE ZERO TO WS-INVOICE-TOTAL.
039000     SET WS-ALL-BILL-FOUND TO TRUE.
039100     PERFORM 440-ACCUMULATE-ONE-BILLING THRU 440-EXIT
039200             VARYING WS-BILL-SUB FROM 1 BY 1
039300             UNTIL WS-BILL-SUB > IVQ-BILLING-COUNT.
039400 400-EXIT.
039500     EXIT.
039600
039700 440-ACCUMULATE-ONE-BILLING.
039800     MOVE "440-ACCUMULATE-ONE-BILLING" TO PARA-NAME.
039900     PERFORM 180-FIND-BILLING THRU 180-EXIT.
040000     IF WS-NOT-FOUND
040100         MOVE "N" TO WS-ALL-BILL-FOUND-SW
040200     ELSE
040300         ADD BT-FINAL-AMOUNT (BILL-IDX) TO WS-INVOICE-TOTAL
040400     END-IF.
040500 440-EXIT.
040600     EXIT.
040700
040800 420-CREATE-INVOICE.
040900     MOVE "420-CREATE-INVOICE" TO PARA-NAME.
041000     IF INVT-COUNT = WS-MAX-INVOICES
041100         MOVE "** INVOICE TABLE CAPACITY EXCEEDED" TO ABEND-REASON
041200         MOVE WS-MAX-INVOICES TO EXPECTED-VAL IN ABEND-REC
041300         GO TO 1000-ABEND-RTN.
041400     ADD 1 TO INVT-COUNT.
041500     SET INVT-IDX TO INVT-COUNT.
041600     INITIALIZE INVC-REC.
041700     MOVE IVQ-INVOICE-ID            TO INVC-ID.
041800     MOVE IVQ-INVOICE-NUMBER        TO INVC-NUMBER.
041900     MOVE IVQ-INVOICE-DATE          TO INVC-DATE.
042000     MOVE IVQ-GENERATED-BY-USER-ID  TO INVC-GENERATED-BY-USER-ID.
042100     SET INVC-PROFORMA              TO TRUE.
042200     MOVE IVQ-BILLING-COUNT         TO INVC-BILLING-COUNT.
042300     PERFORM 460-COPY-ONE-BILLING-ID THRU 460-EXIT
042400             VARYING WS-BILL-SUB FROM 1 BY 1
042500             UNTIL WS-BILL-SUB > IVQ-BILLING-COUNT.
042600     MOVE WS-INVOICE-TOTAL          TO INVC-TOTAL-AMOUNT.
042700     MOVE ZERO                      TO INVC-TOTAL-PAID.
042800     MOVE WS-INVOICE-TOTAL          TO INVC-OUTSTANDING-AMOUNT.
042900     SET INVC-STATUS-PENDING        TO TRUE.
043000     MOVE INVC-REC TO IT-ENTRY (INVT-IDX).
043100     ADD 1 TO INVOICES-AGGREGATED.
043200     ADD WS-INVOICE-TOTAL TO WS-CONTROL-TOTAL-AMT.
043300 420-EXIT.
043400     EXIT.
043500
043600 460-COPY-ONE-BILLING-ID.
043700     MOVE "460-COPY-ONE-BILLING-ID" TO PARA-NAME.
043800     MOVE IVQ-BILLING-ID (WS-BILL-SUB)
043900                                   TO INVC-BILLING-ID (WS-BILL-SUB).
044000 460-EXIT.
044100     EXIT.
044200
044300 500-EDIT-CONVERT-REQUEST.
044400     MOVE "500-EDIT-CONVERT-REQUEST" TO PARA-NAME.
044500     PERFORM 160-FIND-INVOICE-BY-ID THRU 160-EXIT.
044600     IF WS-NOT-FOUND
044700         MOVE "INVOICE NOT FOUND FOR CONVERSION" TO REJ-REASON
044800         PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
044900         GO TO 500-EXIT.
045000
045100     MOVE IT-ENTRY (INVT-IDX) TO INVC-REC.
045200     IF NOT INVC-PROFORMA
045300         MOVE "CANNOT CONVERT PROFORMA TO FINAL INVOICE"
045400                                     TO REJ-REASON
045500         PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
045600         GO TO 500-EXIT.
045700
045800     IF INVC-TOTAL-PAID NOT = ZERO
045900         MOVE "CANNOT CONVERT PROFORMA TO FINAL INVOICE"
046000                                     TO REJ-REASON
046100         PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
046200         GO TO 500-EXIT.
046300
046400     MOVE IVQ-INVOICE-NUMBER TO WS-CHECK-NUMBER.
046500     PERFORM 140-CHECK-DUPLICATE-NUMBER THRU 140-EXIT.
046600     IF WS-DUP-NUM-FOUND
046700         MOVE "INVOICE NUMBER ALREADY IN USE" TO REJ-REASON
046800         PERFORM 800-REJECT-INVCREQ THRU 800-EXIT
046900         GO TO 500-EXIT.
047000
047100     PERFORM 600-APPLY-CONVERSION THRU 600-EXIT.
047200 500-EXIT.
047300     EXIT.
047400
047500 600-APPLY-CONVERSION.
047600     MOVE "600-APPLY-CONVERSION" TO PARA-NAME.
047700     MOVE IVQ-INVOICE-NUMBER TO INVC-NUMBER.
047800     SET INVC-FINAL TO TRUE.
047900     MOVE INVC-REC TO IT-ENTRY (INVT-IDX).
048000     ADD 1 TO INVOICES-CONVERTED.
048100 600-EXIT.
048200     EXIT.
048300
048400 800-REJECT-INVCREQ.
048500     MOVE "800-REJECT-INVCREQ" TO PARA-NAME.
048600     ADD 1 TO INVCREQS-REJECTED.
048700     MOVE IVQ-REC TO REJ-IVQREQ-DATA.
048800     WRITE INVC-REJ-REC.
048900 800-EXIT.
049000     EXIT.
049100
049200 700-CLOSE-FILES.
049300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
049400     CLOSE BILLING-FILE, OLD-INVOICE-FILE, INVCREQ-FILE,
049500           NEW-INVOICE-FILE, INVOICE-REJECT-FILE, SYSOUT.
049600 700-EXIT.
049700     EXIT.
049800
049900 900-CLEANUP.
050000     MOVE "900-CLEANUP" TO PARA-NAME.
050100     PERFORM 920-WRITE-NEW-INVOICES THRU 920-EXIT
050200             VARYING WS-INVT-SUB FROM 1 BY 1
050300             UNTIL WS-INVT-SUB > INVT-COUNT.
050400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050500     DISPLAY "** INVOICE REQUESTS READ  **" INVCREQS-READ.
050600     DISPLAY "** INVOICES AGGREGATED    **" INVOICES-AGGREGATED.
050700     DISPLAY "** INVOICES CONVERTED     **" INVOICES-CONVERTED.
050800     DISPLAY "** INVOICE REQUESTS REJ.  **" INVCREQS-REJECTED.
050900     DISPLAY "** AGGREGATE CONTROL TOTAL **" WS-CONTROL-TOTAL-AMT.
051000     DISPLAY "******** NORMAL END OF JOB INVCAGR ********".
051100 900-EXIT.
051200     EXIT.
051300
051400 920-WRITE-NEW-INVOICES.
051500     MOVE "920-WRITE-NEW-INVOICES" TO PARA-NAME.
051600     MOVE IT-ENTRY (WS-INVT-SUB) TO NEW-INVC-REC.
051700     WRITE NEW-INVC-REC.
051800 920-EXIT.
051900     EXIT.
052000
052100 1000-ABEND-RTN.
052200     MOVE PARA-NAME TO ABEND-TAG.
052300     WRITE SYSOUT-REC FROM ABEND-REC.
052400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
052500     DISPLAY "*** ABNORMAL END OF JOB-INVCAGR ***" UPON CONSOLE.
052600     DIVIDE ZERO-VAL INTO ONE-VAL.
