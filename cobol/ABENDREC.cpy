000100******************************************************************
000200*    ABENDREC  --  STANDARD SYSOUT ABEND DIAGNOSTIC RECORD        *
000300*    WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY BILLING-SERVICE  *
000400*    PROGRAM IMMEDIATELY BEFORE THE FORCED DIVIDE-BY-ZERO ABEND.   *
000500*    SHOP-STANDARD LAYOUT, CARRIED FORWARD FROM THE ORIGINAL       *
000600*    PATIENT-SERVICE SUITE.                                       *
000700*         WRITTEN......CVB 04/11/94                               *
000800*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
000900*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-TAG                   PIC X(10).
001300     05  PARA-NAME                   PIC X(30).
001400     05  ABEND-REASON                PIC X(36).
001500     05  EXPECTED-VAL                PIC X(10).
001600     05  ACTUAL-VAL                  PIC X(10).
001700     05  FILLER                      PIC X(04).
