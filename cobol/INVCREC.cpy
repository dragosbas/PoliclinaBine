000100******************************************************************
000200*    INVCREC  --  INVOICE RECORD (INVOICE-FILE)                   *
000300*    ONE ROW PER INVOICE, PROFORMA OR FINAL.  BILLING-ID-TBL       *
000400*    CARRIES THE SESSION BILLINGS AGGREGATED ONTO THE INVOICE IN   *
000500*    AGGREGATION ORDER -- UNUSED ENTRIES ARE SPACE-FILLED.         *
000600*    INVD-DATE-R REDEFINES THE YYYY-MM-DD DATE STRING SO THE       *
000700*    CONTROL-TOTAL ROUTINE CAN BREAK ON INVOICE YEAR/MONTH.        *
000800*         WRITTEN......DPK 02/12/97  BILLING-SERVICE WORK ORDER  *
000900*                      #5004                                      *
001000*         CHANGED......RHM 09/30/99  -- Y2K REVIEW -- INVD-DATE   *
001100*                      ALREADY STORED YYYY-MM-DD, NO EXPANSION    *
001200*                      REQUIRED                                   *
001300******************************************************************
001400 01  INVC-REC.
001500     05  INVC-ID                     PIC X(36).
001600     05  INVC-NUMBER                 PIC X(40).
001700     05  INVC-DATE                   PIC X(10).
001800     05  INVC-DATE-R REDEFINES INVC-DATE.
001900         10  INVD-YYYY               PIC 9(4).
002000         10  FILLER                  PIC X(1).
002100         10  INVD-MM                 PIC 9(2).
002200         10  FILLER                  PIC X(1).
002300         10  INVD-DD                 PIC 9(2).
002400     05  INVC-GENERATED-BY-USER-ID   PIC X(36).
002500     05  INVC-IS-PROFORMA            PIC X(1).
002600         88  INVC-PROFORMA           VALUE "Y".
002700         88  INVC-FINAL              VALUE "N".
002800     05  INVC-BILLING-COUNT          PIC 9(3).
002900     05  INVC-BILLING-ID-TBL OCCURS 30 TIMES
003000                        INDEXED BY INVC-BILL-IDX.
003100         10  INVC-BILLING-ID         PIC X(36).
003200     05  INVC-TOTAL-AMOUNT           PIC S9(8)V99.
003300     05  INVC-TOTAL-PAID             PIC S9(8)V99.
003400     05  INVC-OUTSTANDING-AMOUNT     PIC S9(8)V99.
003500     05  INVC-PYMT-STATUS            PIC X(14).
003600         88  INVC-STATUS-PENDING       VALUE "PENDING".
003700         88  INVC-STATUS-PART-PAID     VALUE "PARTIALLY_PAID".
003800         88  INVC-STATUS-FULLY-PAID    VALUE "FULLY_PAID".
003900     05  FILLER                      PIC X(10).
