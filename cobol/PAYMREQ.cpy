000100******************************************************************
000200*    PAYMREQ  --  PAYMENT PROCESSING TRANSACTION RECORD           *
000300*    ONE ROW PER INBOUND PAYMENT REQUEST, READ BY PAYMPRC.        *
000400*    PMQ-ID IS CARRIED THROUGH SO THE REJECT FILE CAN ECHO THE     *
000500*    TRANSACTION THAT FAILED EDIT; ON ACCEPT IT BECOMES PYMT-ID.   *
000600*         WRITTEN......DPK 02/20/97  BILLING-SERVICE WORK ORDER  *
000700*                      #5006                                      *
001000*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
001100*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
001200******************************************************************
001300 01  PMQ-REC.
001400     05  PMQ-ID                      PIC X(36).
001500     05  PMQ-INVOICE-COUNT           PIC 9(3).
001600     05  PMQ-INVOICE-ID-TBL OCCURS 30 TIMES
001700                        INDEXED BY PMQ-INVC-IDX.
001800         10  PMQ-INVOICE-ID          PIC X(36).
001900     05  PMQ-GENERATED-BY-USER-ID    PIC X(36).
002000     05  PMQ-AMOUNT                  PIC S9(8)V99.
002100     05  PMQ-CURRENCY                PIC X(3).
002200     05  PMQ-DATE                    PIC X(10).
002300     05  PMQ-TYPE                    PIC X(10).
002400         88  PMQ-IS-CASH             VALUE "CASH".
002500         88  PMQ-IS-CARD             VALUE "CARD".
002600         88  PMQ-IS-REFUND           VALUE "REFUND".
002700     05  PMQ-NOTES                   PIC X(500).
002800     05  FILLER                      PIC X(10).
