000100******************************************************************
000200*    INVCREQ  --  INVOICE AGGREGATION / CONVERSION TRANSACTION    *
000300*    ONE ROW PER INBOUND INVOICING REQUEST, READ BY INVCAGR.       *
000400*    IVQ-TRAN-CODE "A" = AGGREGATE A NEW PROFORMA INVOICE FROM THE *
000500*    LISTED SESSION BILLINGS.  "C" = CONVERT AN EXISTING PROFORMA  *
000600*    INVOICE (IVQ-INVOICE-ID) TO FINAL UNDER THE NEW INVOICE       *
000700*    NUMBER.  BILLING-ID-TBL IS UNUSED ON A "C" TRANSACTION.       *
000800*         WRITTEN......DPK 02/12/97  BILLING-SERVICE WORK ORDER  *
000900*                      #5004                                      *
001000*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
001100*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
001200******************************************************************
001300 01  IVQ-REC.
001400     05  IVQ-TRAN-CODE               PIC X(1).
001500         88  IVQ-TRAN-AGGREGATE      VALUE "A".
001600         88  IVQ-TRAN-CONVERT        VALUE "C".
001700     05  IVQ-INVOICE-ID              PIC X(36).
001800     05  IVQ-INVOICE-NUMBER          PIC X(40).
001900     05  IVQ-INVOICE-DATE            PIC X(10).
002000     05  IVQ-GENERATED-BY-USER-ID    PIC X(36).
002100     05  IVQ-BILLING-COUNT           PIC 9(3).
002200     05  IVQ-BILLING-ID-TBL OCCURS 30 TIMES
002300                        INDEXED BY IVQ-BILL-IDX.
002400         10  IVQ-BILLING-ID          PIC X(36).
002500     05  FILLER                      PIC X(10).
