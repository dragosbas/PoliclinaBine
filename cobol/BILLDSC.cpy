000100******************************************************************
000200*    BILLDSC  --  BILLING DISCOUNT DETAIL RECORD (DISCOUNT-FILE)  *
000300*    APPEND-ONLY DETAIL LINE WRITTEN BY DISCAPL FOR EVERY         *
000400*    ACCEPTED MANUAL DISCOUNT AGAINST A SESSION BILLING.          *
000500*         WRITTEN......DPK 02/06/97  BILLING-SERVICE WORK ORDER  *
000600*                      #5002                                      *
000700*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
000800*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
000900******************************************************************
001000 01  DISC-REC.
001100     05  DISC-ID                     PIC X(36).
001200     05  DISC-BILLING-ID             PIC X(36).
001300     05  DISC-APPLIED-BY-USER-ID     PIC X(36).
001400     05  DISC-AMOUNT                 PIC S9(8)V99.
001500     05  DISC-REASON                 PIC X(500).
001600     05  FILLER                      PIC X(10).
