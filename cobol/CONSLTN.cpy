000100******************************************************************
000200*    CONSLTN  --  CONSULTATION PRICE-LIST CATALOG RECORD          *
000300*    ONE ROW PER BILLABLE DERMATOLOGY CONSULTATION.  RECORD IS    *
000400*    KEYED BY CONS-ID AND IS READ SEQUENTIALLY INTO A WORKING-    *
000500*    STORAGE TABLE AT JOB START -- NO ISAM ACCESS ON THIS FILE.   *
000600*    CONS-PRICE-X REDEFINES THE PRICE SO A BLANK (NULL) PRICE     *
000700*    COMING OFF THE CATALOG FEED CAN BE TESTED FOR BEFORE IT IS   *
000800*    USED IN ARITHMETIC -- SEE CONS-PRICE-IS-NULL BELOW.          *
000900*         WRITTEN......CVB 04/11/94                              *
001000*         CHANGED......DPK 02/06/97  ADDED CONS-PRICE-X REDEFINE *
001100*                      SO SESSBILL CAN NULL-DEFAULT A BLANK PRICE*
001200*                      TO ZERO, BILLING-SERVICE WORK ORDER #5002 *
001300*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE      *
001400*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED *
001500******************************************************************
001600 01  CONS-REC.
001700     05  CONS-ID                     PIC X(36).
001800     05  CONS-NAME                   PIC X(200).
001900     05  CONS-SPECIALTY-CODE         PIC X(20).
002000         88  CONS-SPEC-FACE          VALUE "FACE".
002100         88  CONS-SPEC-NECK          VALUE "NECK".
002200         88  CONS-SPEC-MOLES         VALUE "MOLES".
002300         88  CONS-SPEC-GEN-DERM      VALUE "GENERAL_DERMATOLOGY".
002400         88  CONS-SPEC-COS-DERM      VALUE "COSMETIC_DERMATOLOGY".
002500         88  CONS-SPEC-MED-DERM      VALUE "MEDICAL_DERMATOLOGY".
002600     05  CONS-PRICE-AMOUNT           PIC S9(8)V99.
002700     05  CONS-PRICE-X REDEFINES CONS-PRICE-AMOUNT PIC X(10).
002800         88  CONS-PRICE-IS-NULL      VALUE SPACES.
002900     05  CONS-PRICE-CURRENCY         PIC X(3).
003000     05  CONS-DURATION-MINUTES       PIC 9(4).
003100     05  CONS-REQUIRES-SURGERY-RM    PIC X(1).
003200         88  CONS-SURGERY-RM-REQD    VALUE "Y".
003300         88  CONS-SURGERY-RM-N-A     VALUE "N".
003400     05  CONS-ACTIVE-FLAG            PIC X(1).
003500         88  CONS-IS-ACTIVE          VALUE "Y".
003600         88  CONS-IS-INACTIVE        VALUE "N".
003700     05  FILLER                      PIC X(10).
