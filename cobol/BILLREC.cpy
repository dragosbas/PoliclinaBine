000100******************************************************************
000200*    BILLREC  --  SESSION BILLING RECORD (BILLING-FILE)           *
000300*    ONE ROW PER COMPLETED APPOINTMENT SESSION.  CREATED BY       *
000400*    SESSBILL, UPDATED BY DISCAPL (DISCOUNT ROLL-UP) AND BY       *
000500*    PAYMPRC (PAYMENT-STATUS ROLL-UP).  1:1 WITH SESS-REC VIA     *
000600*    BILL-SESSION-ID.                                             *
000700*         WRITTEN......CVB 04/18/94                               *
000800*         CHANGED......DPK 02/06/97  ADDED BILL-PYMT-STATUS AFTER *
000900*                      BILLING-SERVICE PAYMENT ROLL-UP WORK ORDER *
001000*                      #5002                                      *
001100*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
001200*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
001300******************************************************************
001400 01  BILL-REC.
001500     05  BILL-ID                     PIC X(36).
001600     05  BILL-SESSION-ID             PIC X(36).
001700     05  BILL-SUBTOTAL-AMOUNT        PIC S9(8)V99.
001800     05  BILL-DISCOUNT-COUNT         PIC 9(3).
001900     05  BILL-TOTAL-DISCOUNT-AMOUNT  PIC S9(8)V99.
002000     05  BILL-FINAL-AMOUNT           PIC S9(8)V99.
002100     05  BILL-PYMT-STATUS            PIC X(14).
002200         88  BILL-STATUS-PENDING       VALUE "PENDING".
002300         88  BILL-STATUS-PART-PAID     VALUE "PARTIALLY_PAID".
002400         88  BILL-STATUS-FULLY-PAID    VALUE "FULLY_PAID".
002500     05  FILLER                      PIC X(10).
