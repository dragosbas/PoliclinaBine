000100******************************************************************
000200*    PAYMREC  --  PAYMENT RECORD (PAYMENT-FILE)                   *
000300*    APPEND-ONLY.  ONE ROW PER PAYMENT ACCEPTED AGAINST ONE OR     *
000400*    MORE INVOICES.  INVOICE-ID-TBL CARRIES THE INVOICES THE       *
000500*    PAYMENT IS APPLIED AGAINST, IN REQUEST ORDER.  PYMT-TYPE OF   *
000600*    "REFUND" IS CARRIED BUT EXCLUDED FROM PAID-TOTAL ROLL-UPS BY  *
000700*    PAYMPRC -- SEE 545-CHECK-ONE-PAYMENT.                         *
000800*         WRITTEN......DPK 02/20/97  BILLING-SERVICE WORK ORDER  *
000900*                      #5006                                      *
001000*         CHANGED......RHM 09/30/99  -- Y2K REVIEW, NO DATE       *
001100*                      FIELDS ON THIS RECORD, NO CHANGE REQUIRED  *
001200******************************************************************
001300 01  PYMT-REC.
001400     05  PYMT-ID                     PIC X(36).
001500     05  PYMT-INVOICE-COUNT          PIC 9(3).
001600     05  PYMT-INVOICE-ID-TBL OCCURS 30 TIMES
001700                        INDEXED BY PYMT-INVC-IDX.
001800         10  PYMT-INVOICE-ID         PIC X(36).
001900     05  PYMT-GENERATED-BY-USER-ID   PIC X(36).
002000     05  PYMT-AMOUNT                 PIC S9(8)V99.
002100     05  PYMT-CURRENCY               PIC X(3).
002200     05  PYMT-DATE                   PIC X(10).
002300     05  PYMT-DATE-R REDEFINES PYMT-DATE.
002400         10  PYMD-YYYY               PIC 9(4).
002500         10  FILLER                  PIC X(1).
002600         10  PYMD-MM                 PIC 9(2).
002700         10  FILLER                  PIC X(1).
002800         10  PYMD-DD                 PIC 9(2).
002900     05  PYMT-TYPE                   PIC X(10).
003000         88  PYMT-IS-CASH            VALUE "CASH".
003100         88  PYMT-IS-CARD            VALUE "CARD".
003200         88  PYMT-IS-REFUND          VALUE "REFUND".
003300     05  PYMT-NOTES                  PIC X(500).
003400     05  FILLER                      PIC X(10).
